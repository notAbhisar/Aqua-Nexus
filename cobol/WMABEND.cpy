000100******************************************************************
000200*    COPYBOOK       WMABEND                                      *
000300*    DESCRIPTION     STANDARD ABEND TRACE RECORD - WRITTEN TO    *
000400*                    SYSOUT BY THE 1000-ABEND-RTN OF EVERY       *
000500*                    WM- BATCH PROGRAM BEFORE IT CLOSES FILES.   *
000600*------------------------------------------------------------------
000700*    DATE     BY    REQUEST    DESCRIPTION                      *
000800*    -------- ----- ---------- -------------------------------- *
000900*    03/11/95 RVP   WM-0001    ORIGINAL COPYBOOK                *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-REC-ID                PIC X(10) VALUE "**ABEND** ".
001300     05  ABEND-PROGRAM-ID            PIC X(08).
001400     05  ABEND-REASON                PIC X(60).
001500     05  ABEND-PARA-NAME             PIC X(20).
001600     05  EXPECTED-VAL                PIC X(10).
001700     05  ACTUAL-VAL                  PIC X(10).
001800     05  FILLER                      PIC X(14).
