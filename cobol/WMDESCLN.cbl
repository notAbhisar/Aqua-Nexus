000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WMDESCLN.
000400 AUTHOR. D. M. TRAN.
000500 INSTALLATION. AQUA NEXUS DATA CENTER.
000600 DATE-WRITTEN. 06/02/96.
000700 DATE-COMPILED. 06/02/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          RETURNS THE LENGTH OF THE NON-BLANK TEXT IN A CITIZEN
001300*          REPORT DESCRIPTION, TRAILING SPACES EXCLUDED.  WALKS
001400*          BACKWARD FROM THE END OF THE FIELD ONE BYTE AT A TIME
001500*          LOOKING FOR THE LAST NON-SPACE CHARACTER.  CALLED FROM
001600*          WMRPTEDT TO ENFORCE THE 10-CHARACTER MINIMUM
001700*          DESCRIPTION RULE.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*------------------------------------------------------------------
002200*    DATE     BY    REQUEST    DESCRIPTION
002300*    -------- ----- ---------- --------------------------------
002400*    06/02/96 DMT   WM-0060    ORIGINAL PROGRAM
002500*    02/14/99 RVP   WM-0140    Y2K REVIEW - NO DATE FIELDS HERE,
002600*                              NO CHANGE REQUIRED, LOGGED ANYWAY
002700*    10/14/99 RVP   WM-0154    ADDED THE TRACE VIEW BELOW WHILE
002800*                              CHASING A WMRPTSRC ABEND - TURNED
002900*                              OUT TO BE UNRELATED, LEFT IN
003000*    03/22/00 JKL   WM-0167    REWORKED AS A STRAIGHT BACKWARD
003100*                              SCAN - THE OLD REVERSE-AND-INSPECT
003200*                              LOGIC WAS A HOLDOVER FROM A ROUTINE
003300*                              THIS SHOP RETIRED IN ANOTHER SYSTEM
003400*                              AND NEVER SAT RIGHT HERE
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100 
004200 DATA DIVISION.
004300 FILE SECTION.
004400 
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  WS-SCAN-POS                PIC S9(4) COMP.
004800     05  WS-SCAN-POS-ALT REDEFINES WS-SCAN-POS
004900                                    PIC X(02).
005000** UNSIGNED BINARY VIEW OF THE SAME COUNTER - THE SCAN NEVER
005100** GOES NEGATIVE SO THIS VIEW IS SAFE TO USE WHEREVER AN
005200** UNSIGNED SUBSCRIPT IS NEEDED INSTEAD OF THE SIGNED COUNTER
005300     05  WS-SCAN-POS-ALT2 REDEFINES WS-SCAN-POS
005400                                    PIC 9(04) COMP.
005500     05  FILLER                     PIC X(04).
005600 
005700** ALPHA TRACE OF THE RETURNED LENGTH, USED WHEN CHASING A CALL
005800** FROM THE CONSOLE LOG - A BARE DISPLAY OF A COMP FIELD IS HARD
005900** TO READ IN THE JOB LOG WHEN IT IS STILL CARRYING SIGN-OVERPUNCH
006000 01  WS-LTH-TRACE-AREA.
006100     05  WS-LTH-TRACE               PIC S9(4) COMP.
006200     05  FILLER                     PIC X(02).
006300 01  WS-LTH-TRACE-ALT REDEFINES WS-LTH-TRACE-AREA.
006400     05  WS-LTH-TRACE-X             PIC X(02).
006500     05  FILLER                     PIC X(02).
006600 
006700 LINKAGE SECTION.
006800 01  DESC-TEXT                      PIC X(100).
006900 01  RETURN-LTH                     PIC S9(4).
007000 
007100 PROCEDURE DIVISION USING DESC-TEXT, RETURN-LTH.
007200     MOVE LENGTH OF DESC-TEXT TO WS-SCAN-POS.
007300     PERFORM 100-BACK-UP-OVER-SPACES THRU 100-EXIT
007400             UNTIL WS-SCAN-POS = ZERO
007500             OR DESC-TEXT (WS-SCAN-POS:1) NOT = SPACE.
007600     MOVE WS-SCAN-POS TO RETURN-LTH.
007700     MOVE WS-SCAN-POS TO WS-LTH-TRACE.
007800     GOBACK.
007900 
008000 100-BACK-UP-OVER-SPACES.
008100     SUBTRACT 1 FROM WS-SCAN-POS.
008200 100-EXIT.
008300     EXIT.
