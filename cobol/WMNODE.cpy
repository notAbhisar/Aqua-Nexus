000100******************************************************************
000200*    COPYBOOK       WMNODE                                       *
000300*    DESCRIPTION     NODE MASTER RECORD - SENSOR NODE INVENTORY  *
000400*                    ONE RECORD PER MONITORED NODE, ASCENDING    *
000500*                    NODE-ID.  SHARED URBAN/RURAL/INDUSTRIAL     *
000600*                    LAYOUT - UNUSED CONTEXT FIELDS ARE LOW OR   *
000700*                    ZERO FOR A NODE OF ANOTHER CONTEXT.         *
000800*    RECORD LENGTH   150                                        *
000900*------------------------------------------------------------------
001000*    DATE     BY    REQUEST    DESCRIPTION                      *
001100*    -------- ----- ---------- -------------------------------- *
001200*    03/11/95 RVP   WM-0001    ORIGINAL COPYBOOK                *
001300*    08/02/98 JKL   WM-0112    ADDED NODE-DELETE-SW FOR PURGED  *
001400*                              NODE RETIREMENT PROCESSING       *
001500*    02/14/99 RVP   WM-0140    Y2K - NODE-LAST-UPDATE-DTE NOW   *
001600*                              CCYYMMDD, WAS YYMMDD             *
001700******************************************************************
001800 01  NODE-RECORD.
001900     05  NODE-ID                     PIC 9(05).
002000     05  NODE-NAME                   PIC X(30).
002100     05  NODE-LATITUDE               PIC S9(03)V9(04).
002200     05  NODE-LONGITUDE              PIC S9(03)V9(04).
002300     05  NODE-TYPE                   PIC X(10).
002400         88  URBAN-NODE              VALUE "urban     ".
002500         88  RURAL-NODE              VALUE "rural     ".
002600         88  INDUSTRIAL-NODE         VALUE "industrial".
002700     05  NODE-STATUS                 PIC X(08).
002800         88  NODE-STATUS-NORMAL      VALUE "normal  ".
002900         88  NODE-STATUS-WARNING     VALUE "warning ".
003000         88  NODE-STATUS-CRITICAL    VALUE "critical".
003100         88  NODE-STATUS-OFFLINE     VALUE "offline ".
003200     05  NODE-DISTRICT               PIC X(20).
003300     05  NODE-WATER-LOSS-PCT         PIC 9(03)V99.
003400     05  NODE-AQUIFER-DEPTH-M        PIC 9(03)V9.
003500     05  NODE-WATER-TABLE-M          PIC 9(03)V9.
003600     05  NODE-RECHARGE-RATE          PIC 9(03)V99.
003700     05  NODE-FACILITY-TYPE          PIC X(10).
003800         88  FACILITY-TEXTILE        VALUE "textile   ".
003900         88  FACILITY-PHARMA         VALUE "pharma    ".
004000         88  FACILITY-FOOD           VALUE "food      ".
004100         88  FACILITY-CHEMICAL       VALUE "chemical  ".
004200         88  FACILITY-METAL          VALUE "metal     ".
004300         88  FACILITY-OTHER          VALUE "other     ".
004400     05  NODE-LAST-UPDATE-DTE        PIC 9(08).
004500     05  NODE-DELETE-SW              PIC X(01).
004600         88  NODE-ACTIVE             VALUE "N".
004700         88  NODE-RETIRED            VALUE "Y".
004800     05  FILLER                      PIC X(26).
