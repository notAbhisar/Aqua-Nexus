000100******************************************************************
000200*    COPYBOOK       WMTELE                                       *
000300*    DESCRIPTION     TELEMETRY READING RECORD - ONE SENSOR       *
000400*                    READING PER RECORD, CHRONOLOGICAL WITHIN    *
000500*                    THE DAILY CYCLE FILE.  LAST RECORD FOR A    *
000600*                    GIVEN TEL-NODE-ID IS THAT NODE'S "LATEST"   *
000700*                    READING FOR THE CYCLE.                      *
000800*    RECORD LENGTH   100                                        *
000900*------------------------------------------------------------------
001000*    DATE     BY    REQUEST    DESCRIPTION                      *
001100*    -------- ----- ---------- -------------------------------- *
001200*    03/11/95 RVP   WM-0001    ORIGINAL COPYBOOK                *
001300*    11/19/96 DMT   WM-0074    ADDED RURAL AQUIFER/RECHARGE     *
001400*                              FIELDS FOR GROUNDWATER STATIONS  *
001500*    02/14/99 RVP   WM-0140    Y2K - TEL-TIMESTAMP NOW CCYYMMDD *
001600*                              HHMMSS (14), WAS YYMMDDHHMMSS    *
001700******************************************************************
001800 01  TELEMETRY-RECORD.
001900     05  TEL-ID                      PIC 9(07).
002000     05  TEL-NODE-ID                 PIC 9(05).
002100     05  TEL-TIMESTAMP               PIC X(14).
002200     05  TEL-FLOW-RATE               PIC 9(04)V99.
002300     05  TEL-PRESSURE                PIC 9(03)V99.
002400     05  TEL-PH-LEVEL                PIC 9(02)V99.
002500     05  TEL-TEMPERATURE             PIC S9(03)V99.
002600     05  TEL-TURBIDITY               PIC 9(03)V99.
002700     05  TEL-AQUIFER-DEPTH-M         PIC 9(03)V9.
002800     05  TEL-WATER-TABLE-M           PIC 9(03)V9.
002900     05  TEL-RECHARGE-RATE           PIC 9(03)V99.
003000     05  TEL-QUALITY-FLAG            PIC X(08).
003100         88  READING-VALID           VALUE "valid   ".
003200         88  READING-STALE           VALUE "stale   ".
003300         88  READING-OUTLIER         VALUE "outlier ".
003400         88  READING-MISSING         VALUE "missing ".
003500     05  TEL-BATCH-ID                PIC X(06).
003600     05  FILLER                      PIC X(22).
