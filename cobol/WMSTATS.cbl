000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WMSTATS.
000400 AUTHOR. R. V. PELLETIER.
000500 INSTALLATION. AQUA NEXUS DATA CENTER.
000600 DATE-WRITTEN. 03/05/97.
000700 DATE-COMPILED. 03/05/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRODUCES THE DAILY STATSRPT SYSTEM REPORT.  LOADS THE
001300*          NODE MASTER INTO A TABLE, THEN MAKES ONE PASS OVER THE
001400*          CYCLE'S TELEMETRY FILE TO ACCUMULATE FLEET, URBAN,
001500*          RURAL AND PER-DISTRICT TOTALS AND TO TRACK EACH NODE'S
001600*          LATEST READING.  A SECOND PASS OVER THE REPORTS FILE
001700*          GETS THE DASHBOARD REPORT COUNTS, AND A THIRD OVER THE
001800*          ALERTS FILE GETS THE ALERT SUMMARY COUNTS.  AVERAGING
001900*          AND THE INDUSTRIAL COMPLIANCE SCORE ARE DELEGATED TO
002000*          WMCALC SO THIS PROGRAM AND THE REPORT-WRITING PROGRAMS
002100*          NEVER DISAGREE ON ROUNDING.
002200*
002300*          SECTIONS PRINTED, IN ORDER -
002400*            1. FLEET DASHBOARD SUMMARY
002500*            2. URBAN SECTION, WITH PER-DISTRICT BREAK
002600*            3. RURAL SECTION
002700*            4. INDUSTRIAL SECTION, WITH PER-FACILITY-TYPE BREAK
002800*            5. ALERT SUMMARY
002900*            6. REQUESTED NODE DETAIL (ONLY IF A NODE-ID WAS
003000*               PUNCHED ON THE STATS PARM CARD)
003100*
003200*          SECTION 1 CAN ALSO BE RESTRICTED TO ONE NODE TYPE
003300*          (URBAN, RURAL OR INDUSTRIAL) BY PUNCHING THE TYPE IN
003400*          COLS 6-15 OF THE STATS PARM CARD - SEE WM-0168.
003500*
003600******************************************************************
003700*
003800*          NODE MASTER (TABLE)     -   WNEX01.NODE.MASTER
003900*
004000*          TELEMETRY INPUT         -   WNEX01.TELEMETRY.DAILY
004100*
004200*          REPORTS INPUT           -   WNEX01.REPORTS.MASTER
004300*
004400*          ALERTS INPUT            -   WNEX01.ALERTS.DAILY
004500*
004600*          PARM CARD               -   WNEX01.STATS.PARM
004700*
004800*          PRINT REPORT            -   WNEX01.STATS.RPT
004900*
005000*          DUMP FILE               -   SYSOUT
005100*
005200******************************************************************
005300*    CHANGE LOG
005400*------------------------------------------------------------------
005500*    DATE     BY    REQUEST    DESCRIPTION
005600*    -------- ----- ---------- --------------------------------
005700*    03/05/97 RVP   WM-0081    ORIGINAL PROGRAM
005800*    08/02/98 JKL   WM-0112    FACILITY TYPE BREAK NOW COUNTS
005900*                              "UNKNOWN" FOR A BLANK FACILITY
006000*                              TYPE RATHER THAN SKIPPING IT
006100*    02/14/99 RVP   WM-0140    Y2K DATE WORK - SEE WMTELE/WMRPT
006200*                              COPYBOOK LOGS, NO CHANGE HERE
006300*    06/03/99 JKL   WM-0146    NODE TABLE SEARCH NOW SEARCH ALL -
006400*                              MASTER IS SORTED ASCENDING
006500*    11/08/99 JKL   WM-0158    ADDED SECTION 6 NODE DETAIL, DRIVEN
006600*                              OFF THE STATS PARM CARD, SO DESK
006700*                              CAN PULL ONE NODE'S NUMBERS WITHOUT
006800*                              A SEPARATE RUN
006900*    04/11/00 JKL   WM-0168    ADDED A NODE-TYPE FIELD TO THE
007000*                              STATS PARM CARD SO THE SECTION 1
007100*                              DASHBOARD TALLY CAN BE RESTRICTED
007200*                              TO URBAN, RURAL OR INDUSTRIAL ONLY -
007300*                              ENGINEERING WANTED A QUICK WAY TO
007400*                              SEE JUST THE RURAL WELLS WITHOUT
007500*                              WADING THROUGH THE WHOLE DASHBOARD
007600*                              DESK ALSO ASKED THAT THE DASHBOARD
007700*                              TOTAL LINE ITSELF REFLECT THE SAME
007800*                              RESTRICTION RATHER THAN SHOWING THE
007900*                              FULL FLEET COUNT NEXT TO A FILTERED
008000*                              STATUS BREAKDOWN
008100******************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER. IBM-390.
008500 OBJECT-COMPUTER. IBM-390.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT SYSOUT
009100     ASSIGN TO UT-S-SYSOUT
009200       ORGANIZATION IS SEQUENTIAL.
009300 
009400     SELECT NODE-MSTR
009500     ASSIGN TO UT-S-NODEMSTR
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS NFCODE.
009800 
009900     SELECT TELE-IN
010000     ASSIGN TO UT-S-TELEIN
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS TFCODE.
010300 
010400     SELECT RPT-IN
010500     ASSIGN TO UT-S-RPTIN
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS RFCODE.
010800 
010900     SELECT ALERT-IN
011000     ASSIGN TO UT-S-ALERTIN
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS AFCODE.
011300 
011400     SELECT STATS-PARM
011500     ASSIGN TO UT-S-STATPARM
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS PFCODE.
011800 
011900     SELECT STATRPT
012000     ASSIGN TO UT-S-STATRPT
012100       ORGANIZATION IS SEQUENTIAL.
012200 
012300 DATA DIVISION.
012400 FILE SECTION.
012500 FD  SYSOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 132 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SYSOUT-REC.
013100 01  SYSOUT-REC                     PIC X(132).
013200 
013300 FD  NODE-MSTR
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 150 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS NODE-MSTR-REC.
013900 01  NODE-MSTR-REC                  PIC X(150).
014000** ALPHA VIEW OF THE LEADING NODE-ID ON THE RAW MASTER RECORD,
014100** USED ONLY WHEN TRACING A TABLE-LOAD PROBLEM TO SYSOUT
014200 01  NODE-MSTR-REC-ALT REDEFINES NODE-MSTR-REC.
014300     05  NM-TRACE-NODE-ID           PIC X(05).
014400     05  FILLER                     PIC X(145).
014500 
014600 FD  TELE-IN
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 100 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS TELE-IN-REC.
015200 01  TELE-IN-REC                    PIC X(100).
015300 
015400 FD  RPT-IN
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 220 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS RPT-IN-REC.
016000 01  RPT-IN-REC                     PIC X(220).
016100 
016200 FD  ALERT-IN
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 150 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS ALERT-IN-REC.
016800 01  ALERT-IN-REC                   PIC X(150).
016900** ALPHA VIEW OF THE ALERTED NODE-ID, USED ONLY FOR THE
017000** DISTINCT-NODE TALLY TRACE
017100 01  ALERT-IN-REC-ALT REDEFINES ALERT-IN-REC.
017200     05  AI-TRACE-NODE-ID           PIC X(05).
017300     05  FILLER                     PIC X(145).
017400 
017500****** ONE-CARD PARM FILE - COLS 1-5 ARE AN OPTIONAL NODE-ID
017600****** FOR THE SECTION 6 NODE DETAIL.  BLANK OR ZERO MEANS
017700****** "NO DETAIL SECTION THIS RUN".  COLS 6-15 ARE AN OPTIONAL
017800****** NODE TYPE (URBAN/RURAL/INDUSTRIAL) RESTRICTING THE
017900****** SECTION 1 NODE-STATUS TALLY TO THAT TYPE - SEE WM-0168.
018000 FD  STATS-PARM
018100     RECORDING MODE IS F
018200     LABEL RECORDS ARE STANDARD
018300     RECORD CONTAINS 80 CHARACTERS
018400     BLOCK CONTAINS 0 RECORDS
018500     DATA RECORD IS STATS-PARM-REC.
018600 01  STATS-PARM-REC.
018700     05  PARM-NODE-ID               PIC 9(05).
018800     05  PARM-NODE-TYPE             PIC X(10).
018900     05  FILLER                     PIC X(65).
019000 01  STATS-PARM-REC-ALT REDEFINES STATS-PARM-REC.
019100     05  PARM-NODE-ID-X             PIC X(05).
019200     05  FILLER                     PIC X(10).
019300     05  FILLER                     PIC X(65).
019400 
019500 FD  STATRPT
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     RECORD CONTAINS 132 CHARACTERS
019900     BLOCK CONTAINS 0 RECORDS
020000     DATA RECORD IS RPT-REC.
020100 01  RPT-REC                        PIC X(132).
020200 
020300 WORKING-STORAGE SECTION.
020400 
020500 01  FILE-STATUS-CODES.
020600     05  NFCODE                     PIC X(02).
020700         88  NO-MORE-NODES          VALUE "10".
020800     05  TFCODE                     PIC X(02).
020900         88  NO-MORE-TELEMETRY      VALUE "10".
021000     05  RFCODE                     PIC X(02).
021100         88  NO-MORE-REPORTS        VALUE "10".
021200     05  AFCODE                     PIC X(02).
021300         88  NO-MORE-ALERTS         VALUE "10".
021400     05  PFCODE                     PIC X(02).
021500         88  NO-MORE-PARM           VALUE "10".
021600 
021700** QSAM FILE
021800 COPY WMNODE.
021900** QSAM FILE
022000 COPY WMTELE.
022100** QSAM FILE
022200 COPY WMRPT.
022300** QSAM FILE
022400 COPY WMALRT.
022500 
022600 01  WS-NODE-TABLE.
022700     05  NODE-TBL-ENTRY OCCURS 2000 TIMES
022800         ASCENDING KEY IS NT-NODE-ID
022900         INDEXED BY NT-IDX, NT-SAVE-IDX.
023000         10  NT-NODE-ID             PIC 9(05).
023100         10  NT-NAME                PIC X(30).
023200         10  NT-TYPE                PIC X(10).
023300         10  NT-STATUS              PIC X(08).
023400         10  NT-DISTRICT            PIC X(20).
023500         10  NT-FACILITY-TYPE       PIC X(10).
023600         10  NT-HAS-READING-SW      PIC X(01) VALUE "N".
023700             88  NT-HAS-READING     VALUE "Y".
023800         10  NT-FLOW-RATE           PIC 9(04)V99.
023900         10  NT-PRESSURE            PIC 9(03)V99.
024000         10  NT-PH-LEVEL            PIC 9(02)V99.
024100 
024200** PER-DISTRICT CONTROL-BREAK TABLE FOR THE URBAN SECTION -
024300** BUILT UP AS DISTRICTS ARE ENCOUNTERED, NOT PRE-SORTED, SO
024400** THE SEARCH BELOW IS A LINEAR ONE WITH INSERT-ON-MISS
024500 01  WS-DISTRICT-TABLE.
024600     05  DIST-TBL-ENTRY OCCURS 200 TIMES
024700         INDEXED BY DIST-IDX.
024800         10  DIST-NAME              PIC X(20) VALUE SPACES.
024900         10  DIST-NODE-COUNT        PIC 9(05) COMP VALUE ZERO.
025000         10  DIST-FLOW-SUM          PIC S9(09)V99 COMP-3
025100                                     VALUE ZERO.
025200 01  WS-DISTRICT-COUNT              PIC 9(04) COMP VALUE ZERO.
025300 
025400** FIXED LIST OF FACILITY TYPES, LOADED FROM LITERAL FILLER AND
025500** REDEFINED AS AN OCCURS TABLE - THIS SHOP'S USUAL WAY OF
025600** PRELOADING A SMALL CODE LIST WITHOUT A CONTROL FILE
025700 01  WS-FACILITY-TYPE-LIST.
025800     05  FILLER   PIC X(10) VALUE "textile   ".
025900     05  FILLER   PIC X(10) VALUE "pharma    ".
026000     05  FILLER   PIC X(10) VALUE "food      ".
026100     05  FILLER   PIC X(10) VALUE "chemical  ".
026200     05  FILLER   PIC X(10) VALUE "metal     ".
026300     05  FILLER   PIC X(10) VALUE "other     ".
026400     05  FILLER   PIC X(10) VALUE "unknown   ".
026500 01  WS-FACILITY-TYPE-TABLE REDEFINES WS-FACILITY-TYPE-LIST.
026600     05  FAC-TYPE-ENTRY OCCURS 7 TIMES
026700         INDEXED BY FAC-IDX.
026800         10  FAC-TYPE-NAME          PIC X(10).
026900 01  WS-FACILITY-VIOL-COUNTS.
027000     05  FAC-VIOL-COUNT OCCURS 7 TIMES
027100         PIC 9(05) COMP VALUE ZERO.
027200 
027300** ALPHA TRACE OF THE NODE-ID CURRENTLY BEING SEARCHED FOR ON
027400** THE ALERTS DISTINCT-NODE TABLE, USED WHEN A BAD ALERT KEY
027500** IS REPORTED TO THE CONSOLE
027600 01  WS-ALERT-NODE-TABLE.
027700     05  AN-TBL-ENTRY OCCURS 2000 TIMES
027800         INDEXED BY AN-IDX.
027900         10  AN-NODE-ID             PIC 9(05) VALUE ZERO.
028000 01  WS-ALERT-NODE-COUNT            PIC 9(04) COMP VALUE ZERO.
028100 01  WS-AN-TRACE.
028200     05  WS-AN-TRACE-ID             PIC X(05).
028300     05  FILLER                     PIC X(05).
028400 
028500 01  FLAGS-AND-SWITCHES.
028600     05  MORE-NODES-SW              PIC X(01) VALUE "Y".
028700         88  MORE-NODES             VALUE "Y".
028800         88  END-OF-NODE-MSTR       VALUE "N".
028900     05  MORE-TELEMETRY-SW          PIC X(01) VALUE "Y".
029000         88  MORE-TELEMETRY         VALUE "Y".
029100         88  NO-MORE-TELE-RECS      VALUE "N".
029200     05  MORE-REPORTS-SW            PIC X(01) VALUE "Y".
029300         88  MORE-REPORTS           VALUE "Y".
029400         88  NO-MORE-RPT-RECS       VALUE "N".
029500     05  MORE-ALERTS-SW             PIC X(01) VALUE "Y".
029600         88  MORE-ALERTS            VALUE "Y".
029700         88  NO-MORE-ALERT-RECS     VALUE "N".
029800     05  NODE-FOUND-SW              PIC X(01) VALUE "N".
029900         88  NODE-ON-TABLE          VALUE "Y".
030000         88  NODE-NOT-ON-TABLE      VALUE "N".
030100     05  DIST-FOUND-SW              PIC X(01) VALUE "N".
030200         88  DIST-ON-TABLE          VALUE "Y".
030300         88  DIST-NOT-ON-TABLE      VALUE "N".
030400     05  ALERT-NODE-SEEN-SW         PIC X(01) VALUE "N".
030500         88  ALERT-NODE-ON-TABLE    VALUE "Y".
030600         88  ALERT-NODE-NOT-ON-TABLE VALUE "N".
030700     05  NODE-DETAIL-REQUESTED-SW   PIC X(01) VALUE "N".
030800         88  NODE-DETAIL-REQUESTED  VALUE "Y".
030900 
031000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
031100     05  WS-SUB                     PIC 9(04) COMP VALUE ZERO.
031200     05  WS-SUB2                    PIC 9(04) COMP VALUE ZERO.
031300     05  WS-LINES                   PIC 9(02) VALUE 99.
031400     05  WS-PAGES                   PIC 9(03) VALUE 1.
031500 
031600     05  NODES-TOTAL                PIC 9(05) COMP VALUE ZERO.
031700     05  NODES-TOTAL-COUNTED        PIC 9(05) COMP VALUE ZERO.
031800     05  NODES-ACTIVE               PIC 9(05) COMP VALUE ZERO.
031900     05  NODES-WARNING              PIC 9(05) COMP VALUE ZERO.
032000     05  NODES-CRITICAL             PIC 9(05) COMP VALUE ZERO.
032100 
032200     05  RPTS-TOTAL                 PIC 9(06) COMP VALUE ZERO.
032300     05  RPTS-PENDING               PIC 9(06) COMP VALUE ZERO.
032400     05  RPTS-RESOLVED              PIC 9(06) COMP VALUE ZERO.
032500 
032600     05  FLEET-FLOW-SUM             PIC S9(09)V99 COMP-3
032700                                     VALUE ZERO.
032800     05  FLEET-FLOW-CNT             PIC 9(07) COMP VALUE ZERO.
032900     05  FLEET-PRES-SUM             PIC S9(09)V99 COMP-3
033000                                     VALUE ZERO.
033100     05  FLEET-PRES-CNT             PIC 9(07) COMP VALUE ZERO.
033200     05  FLEET-PH-SUM               PIC S9(09)V99 COMP-3
033300                                     VALUE ZERO.
033400     05  FLEET-PH-CNT               PIC 9(07) COMP VALUE ZERO.
033500 
033600     05  URBAN-NODE-COUNT           PIC 9(05) COMP VALUE ZERO.
033700     05  URBAN-FLOW-SUM             PIC S9(09)V99 COMP-3
033800                                     VALUE ZERO.
033900     05  URBAN-FLOW-CNT             PIC 9(07) COMP VALUE ZERO.
034000     05  URBAN-PRES-SUM             PIC S9(09)V99 COMP-3
034100                                     VALUE ZERO.
034200     05  URBAN-PRES-CNT             PIC 9(07) COMP VALUE ZERO.
034300     05  URBAN-TURB-SUM             PIC S9(09)V99 COMP-3
034400                                     VALUE ZERO.
034500     05  URBAN-TURB-CNT             PIC 9(07) COMP VALUE ZERO.
034600 
034700     05  RURAL-STATION-COUNT        PIC 9(05) COMP VALUE ZERO.
034800     05  RURAL-AQUIF-SUM            PIC S9(09)V9 COMP-3
034900                                     VALUE ZERO.
035000     05  RURAL-AQUIF-CNT            PIC 9(07) COMP VALUE ZERO.
035100     05  RURAL-AQUIF-MAX            PIC 9(03)V9 VALUE ZERO.
035200     05  RURAL-AQUIF-MIN            PIC 9(03)V9 VALUE 999.9.
035300     05  RURAL-RCHG-SUM             PIC S9(09)V99 COMP-3
035400                                     VALUE ZERO.
035500     05  RURAL-RCHG-CNT             PIC 9(07) COMP VALUE ZERO.
035600 
035700     05  INDL-FACILITY-COUNT        PIC 9(05) COMP VALUE ZERO.
035800     05  INDL-CRITICAL-VIOLS        PIC 9(05) COMP VALUE ZERO.
035900     05  INDL-WARNING-VIOLS         PIC 9(05) COMP VALUE ZERO.
036000     05  INDL-PH-SUM                PIC S9(09)V99 COMP-3
036100                                     VALUE ZERO.
036200     05  INDL-PH-CNT                PIC 9(05) COMP VALUE ZERO.
036300 
036400     05  ALERTS-TOTAL               PIC 9(07) COMP VALUE ZERO.
036500 
036600     05  ND-FLOW-SUM                PIC S9(09)V99 COMP-3
036700                                     VALUE ZERO.
036800     05  ND-FLOW-CNT                PIC 9(07) COMP VALUE ZERO.
036900     05  ND-FLOW-MAX                PIC 9(04)V99 VALUE ZERO.
037000     05  ND-FLOW-MIN                PIC 9(04)V99 VALUE 9999.99.
037100     05  ND-PRES-SUM                PIC S9(09)V99 COMP-3
037200                                     VALUE ZERO.
037300     05  ND-PRES-CNT                PIC 9(07) COMP VALUE ZERO.
037400     05  ND-PRES-MAX                PIC 9(03)V99 VALUE ZERO.
037500     05  ND-PRES-MIN                PIC 9(03)V99 VALUE 999.99.
037600     05  ND-PH-SUM                  PIC S9(09)V99 COMP-3
037700                                     VALUE ZERO.
037800     05  ND-PH-CNT                  PIC 9(07) COMP VALUE ZERO.
037900     05  ND-TEMP-SUM                PIC S9(09)V99 COMP-3
038000                                     VALUE ZERO.
038100     05  ND-TEMP-CNT                PIC 9(07) COMP VALUE ZERO.
038200     05  ND-TURB-SUM                PIC S9(09)V99 COMP-3
038300                                     VALUE ZERO.
038400     05  ND-TURB-CNT                PIC 9(07) COMP VALUE ZERO.
038500 
038600 01  WS-REQUESTED-NODE-ID           PIC 9(05) VALUE ZERO.
038700 
038800** NODE TYPE FILTER FOR THE SECTION 1 DASHBOARD TALLY - BLANK
038900** MEANS EVERY TYPE COUNTS, PER WM-0168
039000 01  WS-REQUESTED-NODE-TYPE         PIC X(10) VALUE SPACES.
039100     88  REQUESTED-TYPE-IS-ANY     VALUE SPACES.
039200 
039300** WORK AREA PASSED TO WMCALC - SAME LAYOUT AS WMCALC'S OWN
039400** LINKAGE SECTION RECORD, ONE COPY PER CALLER PER HOUSE RULE
039500 01  WS-CALC-REC.
039600     05  WM-CALC-TYPE-SW            PIC X.
039700         88  COMPLIANCE-CALC        VALUE "C".
039800         88  AVERAGE-CALC           VALUE "A".
039900     05  WM-CRITICAL-VIOLATIONS     PIC 9(05) COMP.
040000     05  WM-WARNING-VIOLATIONS      PIC 9(05) COMP.
040100     05  WM-COMPLIANCE-SCORE        PIC 9(03) COMP-3.
040200     05  WM-METRIC-SUM              PIC S9(09)V99 COMP-3.
040300     05  WM-METRIC-COUNT            PIC 9(07) COMP.
040400     05  WM-METRIC-AVG              PIC 9(07)V99 COMP-3.
040500 01  WS-RETURN-CD                   PIC S9(04) COMP.
040600 
040700 01  WS-HDR-REC.
040800     05  FILLER                     PIC X(01) VALUE " ".
040900     05  FILLER                     PIC X(44) VALUE
041000         "AQUA NEXUS WATER MONITORING - STATSRPT".
041100     05  FILLER                     PIC X(10) VALUE SPACES.
041200     05  FILLER                     PIC X(12) VALUE
041300         "PAGE NUMBER:".
041400     05  HDR-PAGE-O                 PIC ZZ9.
041500     05  FILLER                     PIC X(61) VALUE SPACES.
041600 
041700 01  WS-SECT-HDR.
041800     05  FILLER                     PIC X(01) VALUE " ".
041900     05  SECT-TITLE-O               PIC X(60).
042000     05  FILLER                     PIC X(71) VALUE SPACES.
042100 
042200 01  WS-BLANK-LINE.
042300     05  FILLER                     PIC X(132) VALUE SPACES.
042400 
042500 01  WS-DASH-LINE.
042600     05  FILLER                     PIC X(01) VALUE " ".
042700     05  FILLER   PIC X(16) VALUE "NODE COUNTS   - ".
042800     05  FILLER   PIC X(8) VALUE "TOTAL:".
042900     05  DASH-NODES-TOTAL-O         PIC ZZZZ9.
043000     05  FILLER   PIC X(10) VALUE "  ACTIVE:".
043100     05  DASH-NODES-ACTIVE-O        PIC ZZZZ9.
043200     05  FILLER   PIC X(10) VALUE "  WARNING:".
043300     05  DASH-NODES-WARN-O          PIC ZZZZ9.
043400     05  FILLER   PIC X(11) VALUE "  CRITICAL:".
043500     05  DASH-NODES-CRIT-O          PIC ZZZZ9.
043600     05  FILLER                     PIC X(55) VALUE SPACES.
043700 
043800 01  WS-DASH-LINE-2.
043900     05  FILLER                     PIC X(01) VALUE " ".
044000     05  FILLER   PIC X(16) VALUE "REPORT COUNTS - ".
044100     05  FILLER   PIC X(8) VALUE "TOTAL:".
044200     05  DASH-RPTS-TOTAL-O          PIC ZZZZZ9.
044300     05  FILLER   PIC X(10) VALUE "  PENDING:".
044400     05  DASH-RPTS-PEND-O           PIC ZZZZZ9.
044500     05  FILLER   PIC X(11) VALUE "  RESOLVED:".
044600     05  DASH-RPTS-RESV-O           PIC ZZZZZ9.
044700     05  FILLER                     PIC X(66) VALUE SPACES.
044800 
044900 01  WS-DASH-LINE-3.
045000     05  FILLER                     PIC X(01) VALUE " ".
045100     05  FILLER   PIC X(20) VALUE "FLEET AVERAGES   - ".
045200     05  FILLER   PIC X(6) VALUE "FLOW:".
045300     05  DASH-AVG-FLOW-O            PIC ZZZ9.99.
045400     05  FILLER   PIC X(11) VALUE "  PRESSURE:".
045500     05  DASH-AVG-PRES-O            PIC ZZ9.99.
045600     05  FILLER   PIC X(5) VALUE "  PH:".
045700     05  DASH-AVG-PH-O              PIC Z9.99.
045800     05  FILLER                     PIC X(72) VALUE SPACES.
045900 
046000 01  WS-URBAN-LINE-1.
046100     05  FILLER                     PIC X(01) VALUE " ".
046200     05  FILLER   PIC X(14) VALUE "URBAN NODES:".
046300     05  URB-NODES-O                PIC ZZZZ9.
046400     05  FILLER   PIC X(11) VALUE "  AVG FLOW:".
046500     05  URB-AVG-FLOW-O             PIC ZZZ9.99.
046600     05  FILLER   PIC X(11) VALUE "  AVG PRES:".
046700     05  URB-AVG-PRES-O             PIC ZZ9.99.
046800     05  FILLER   PIC X(15) VALUE "  WATER LOSS %:".
046900     05  URB-WATER-LOSS-O           PIC ZZ9.99.
047000     05  FILLER                     PIC X(52) VALUE SPACES.
047100 
047200 01  WS-DIST-HDR.
047300     05  FILLER                     PIC X(01) VALUE " ".
047400     05  FILLER                     PIC X(22) VALUE "  DISTRICT".
047500     05  FILLER                     PIC X(12) VALUE "NODE COUNT".
047600     05  FILLER                     PIC X(20) VALUE
047700         "AVG LATEST FLOW".
047800     05  FILLER                     PIC X(77) VALUE SPACES.
047900 
048000 01  WS-DIST-DETAIL.
048100     05  FILLER                     PIC X(03) VALUE SPACES.
048200     05  DIST-NAME-O                PIC X(20).
048300     05  FILLER                     PIC X(02) VALUE SPACES.
048400     05  DIST-COUNT-O               PIC ZZZZ9.
048500     05  FILLER                     PIC X(07) VALUE SPACES.
048600     05  DIST-AVG-FLOW-O            PIC ZZZ9.99.
048700     05  FILLER                     PIC X(91) VALUE SPACES.
048800 
048900 01  WS-RURAL-LINE-1.
049000     05  FILLER                     PIC X(01) VALUE " ".
049100     05  FILLER   PIC X(18) VALUE "RURAL STATIONS:".
049200     05  RUR-STATIONS-O             PIC ZZZZ9.
049300     05  FILLER   PIC X(14) VALUE "  AVG AQUIFER:".
049400     05  RUR-AVG-AQUIF-O            PIC ZZ9.9.
049500     05  FILLER   PIC X(14) VALUE "  MAX AQUIFER:".
049600     05  RUR-MAX-AQUIF-O            PIC ZZ9.9.
049700     05  FILLER   PIC X(14) VALUE "  MIN AQUIFER:".
049800     05  RUR-MIN-AQUIF-O            PIC ZZ9.9.
049900     05  FILLER                     PIC X(35) VALUE SPACES.
050000 
050100 01  WS-RURAL-LINE-2.
050200     05  FILLER                     PIC X(01) VALUE " ".
050300     05  FILLER   PIC X(22) VALUE "  AVG RECHARGE RATE:".
050400     05  RUR-AVG-RCHG-O             PIC ZZ9.99.
050500     05  FILLER                     PIC X(107) VALUE SPACES.
050600 
050700 01  WS-INDL-HDR.
050800     05  FILLER                     PIC X(01) VALUE " ".
050900     05  FILLER   PIC X(22) VALUE "  FACILITY NAME".
051000     05  FILLER   PIC X(14) VALUE "FACILITY TYPE".
051100     05  FILLER   PIC X(10) VALUE "PH LEVEL".
051200     05  FILLER   PIC X(12) VALUE "PH STATUS".
051300     05  FILLER                     PIC X(73) VALUE SPACES.
051400 
051500 01  WS-INDL-DETAIL.
051600     05  FILLER                     PIC X(03) VALUE SPACES.
051700     05  INDL-NAME-O                PIC X(20).
051800     05  FILLER                     PIC X(02) VALUE SPACES.
051900     05  INDL-TYPE-O                PIC X(10).
052000     05  FILLER                     PIC X(04) VALUE SPACES.
052100     05  INDL-PH-O                  PIC Z9.99.
052200     05  FILLER                     PIC X(04) VALUE SPACES.
052300     05  INDL-STATUS-O              PIC X(08).
052400     05  FILLER                     PIC X(77) VALUE SPACES.
052500 
052600 01  WS-FACTYPE-DETAIL.
052700     05  FILLER                     PIC X(03) VALUE SPACES.
052800     05  FILLER   PIC X(20) VALUE "FACILITY TYPE TOTAL-".
052900     05  FACTYPE-NAME-O             PIC X(10).
053000     05  FILLER   PIC X(2) VALUE SPACES.
053100     05  FILLER   PIC X(12) VALUE "VIOLATIONS:".
053200     05  FACTYPE-COUNT-O            PIC ZZZZ9.
053300     05  FILLER                     PIC X(81) VALUE SPACES.
053400 
053500 01  WS-INDL-SUMMARY.
053600     05  FILLER                     PIC X(01) VALUE " ".
053700     05  FILLER   PIC X(12) VALUE "FACILITIES:".
053800     05  SUM-FACILITIES-O           PIC ZZZZ9.
053900     05  FILLER   PIC X(8) VALUE "  SCORE:".
054000     05  SUM-SCORE-O                PIC ZZ9.
054100     05  FILLER   PIC X(13) VALUE "  CRITICAL V:".
054200     05  SUM-CRIT-O                 PIC ZZZZ9.
054300     05  FILLER   PIC X(12) VALUE "  WARNING V:".
054400     05  SUM-WARN-O                 PIC ZZZZ9.
054500     05  FILLER   PIC X(10) VALUE "  AVG PH:".
054600     05  SUM-AVG-PH-O               PIC Z9.99.
054700     05  FILLER                     PIC X(36) VALUE SPACES.
054800 
054900 01  WS-ALERT-SUMMARY.
055000     05  FILLER                     PIC X(01) VALUE " ".
055100     05  FILLER   PIC X(23) VALUE "ALERTS WRITTEN:".
055200     05  ALRT-TOTAL-O               PIC ZZZZZZ9.
055300     05  FILLER   PIC X(20) VALUE "  DISTINCT NODES:".
055400     05  ALRT-NODES-O               PIC ZZZZ9.
055500     05  FILLER                     PIC X(81) VALUE SPACES.
055600 
055700 01  WS-NODE-DETAIL-HDR.
055800     05  FILLER                     PIC X(01) VALUE " ".
055900     05  FILLER   PIC X(18) VALUE "NODE DETAIL FOR:".
056000     05  ND-NODE-ID-O               PIC ZZZZ9.
056100     05  FILLER                     PIC X(108) VALUE SPACES.
056200 
056300 01  WS-NODE-DETAIL-LINE-1.
056400     05  FILLER                     PIC X(01) VALUE " ".
056500     05  FILLER   PIC X(11) VALUE "AVG FLOW:".
056600     05  ND-AVG-FLOW-O              PIC ZZZ9.99.
056700     05  FILLER   PIC X(7) VALUE "  MAX:".
056800     05  ND-MAX-FLOW-O              PIC ZZZ9.99.
056900     05  FILLER   PIC X(7) VALUE "  MIN:".
057000     05  ND-MIN-FLOW-O              PIC ZZZ9.99.
057100     05  FILLER   PIC X(14) VALUE "  AVG PRESURE:".
057200     05  ND-AVG-PRES-O              PIC ZZ9.99.
057300     05  FILLER                     PIC X(62) VALUE SPACES.
057400 
057500 01  WS-NODE-DETAIL-LINE-2.
057600     05  FILLER                     PIC X(01) VALUE " ".
057700     05  FILLER   PIC X(9) VALUE "AVG PH:".
057800     05  ND-AVG-PH-O                PIC Z9.99.
057900     05  FILLER   PIC X(13) VALUE "  AVG TEMP:".
058000     05  ND-AVG-TEMP-O              PIC ZZ9.99.
058100     05  FILLER   PIC X(16) VALUE "  AVG TURBIDITY:".
058200     05  ND-AVG-TURB-O              PIC ZZ9.99.
058300     05  FILLER                     PIC X(72) VALUE SPACES.
058400 
058500 01  PARA-NAME                      PIC X(20) VALUE SPACES.
058600 
058700 COPY WMABEND.
058800 
058900 PROCEDURE DIVISION.
059000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
059100     PERFORM 100-SCAN-TELEMETRY THRU 100-EXIT
059200             UNTIL NO-MORE-TELE-RECS.
059300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
059400     PERFORM 200-DASHBOARD-SECTION THRU 200-EXIT.
059500     PERFORM 300-URBAN-SECTION THRU 300-EXIT.
059600     PERFORM 400-RURAL-SECTION THRU 400-EXIT.
059700     PERFORM 500-INDUSTRIAL-SECTION THRU 500-EXIT.
059800     PERFORM 600-ALERT-SUMMARY-SECTION THRU 600-EXIT.
059900     IF NODE-DETAIL-REQUESTED
060000         PERFORM 650-NODE-DETAIL-SECTION THRU 650-EXIT.
060100     PERFORM 900-CLEANUP THRU 900-EXIT.
060200     MOVE ZERO TO RETURN-CODE.
060300     GOBACK.
060400 
060500 000-HOUSEKEEPING.
060600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
060700     DISPLAY "******** BEGIN JOB WMSTATS ********".
060800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
060900     PERFORM 810-LOAD-NODE-TABLE THRU 810-EXIT
061000             VARYING NT-IDX FROM 1 BY 1
061100             UNTIL END-OF-NODE-MSTR.
061200 
061300     IF NODES-TOTAL = ZERO
061400         MOVE "EMPTY NODE MASTER TABLE" TO ABEND-REASON
061500         GO TO 1000-ABEND-RTN.
061600 
061700     PERFORM 820-READ-PARM THRU 820-EXIT.
061800 
061900     READ TELE-IN INTO TELEMETRY-RECORD
062000         AT END
062100         MOVE "N" TO MORE-TELEMETRY-SW
062200     END-READ.
062300 000-EXIT.
062400     EXIT.
062500 
062600***  FOR EACH READING, ROLL IT INTO THE FLEET TOTALS, THE
062700***  CONTEXT TOTALS FOR THE OWNING NODE'S TYPE, THE RURAL
062800***  MIN/MAX, AND (IF IT IS THE REQUESTED NODE) THE SECTION 6
062900***  DETAIL TOTALS, THEN REPLACE THE NODE'S "LATEST READING"
063000***  SLOT - THE FILE IS CHRONOLOGICAL SO THE LAST READING SEEN
063100***  FOR A NODE AT END-OF-FILE IS ITS LATEST.
063200 100-SCAN-TELEMETRY.
063300     MOVE "100-SCAN-TELEMETRY" TO PARA-NAME.
063400     ADD TEL-FLOW-RATE TO FLEET-FLOW-SUM.
063500     ADD 1 TO FLEET-FLOW-CNT.
063600     ADD TEL-PRESSURE TO FLEET-PRES-SUM.
063700     ADD 1 TO FLEET-PRES-CNT.
063800     IF TEL-PH-LEVEL NOT = ZERO
063900         ADD TEL-PH-LEVEL TO FLEET-PH-SUM
064000         ADD 1 TO FLEET-PH-CNT.
064100 
064200     MOVE "N" TO NODE-FOUND-SW.
064300     SEARCH ALL NODE-TBL-ENTRY
064400         AT END
064500             MOVE "N" TO NODE-FOUND-SW
064600         WHEN NT-NODE-ID (NT-IDX) = TEL-NODE-ID
064700             MOVE "Y" TO NODE-FOUND-SW
064800     END-SEARCH.
064900 
065000     IF NODE-ON-TABLE
065100         IF NT-TYPE (NT-IDX) = "urban     "
065200             ADD TEL-FLOW-RATE TO URBAN-FLOW-SUM
065300             ADD 1 TO URBAN-FLOW-CNT
065400             ADD TEL-PRESSURE TO URBAN-PRES-SUM
065500             ADD 1 TO URBAN-PRES-CNT
065600             ADD TEL-TURBIDITY TO URBAN-TURB-SUM
065700             ADD 1 TO URBAN-TURB-CNT
065800         ELSE IF NT-TYPE (NT-IDX) = "rural     "
065900             ADD 1 TO RURAL-STATION-COUNT
066000             IF TEL-AQUIFER-DEPTH-M NOT = ZERO
066100                 ADD TEL-AQUIFER-DEPTH-M TO RURAL-AQUIF-SUM
066200                 ADD 1 TO RURAL-AQUIF-CNT
066300                 IF TEL-AQUIFER-DEPTH-M > RURAL-AQUIF-MAX
066400                     MOVE TEL-AQUIFER-DEPTH-M TO RURAL-AQUIF-MAX
066500                 END-IF
066600                 IF TEL-AQUIFER-DEPTH-M < RURAL-AQUIF-MIN
066700                     MOVE TEL-AQUIFER-DEPTH-M TO RURAL-AQUIF-MIN
066800                 END-IF
066900             END-IF
067000             IF TEL-RECHARGE-RATE NOT = ZERO
067100                 ADD TEL-RECHARGE-RATE TO RURAL-RCHG-SUM
067200                 ADD 1 TO RURAL-RCHG-CNT
067300             END-IF
067400         END-IF
067500 
067600         MOVE "Y" TO NT-HAS-READING-SW (NT-IDX)
067700         MOVE TEL-FLOW-RATE TO NT-FLOW-RATE (NT-IDX)
067800         MOVE TEL-PRESSURE TO NT-PRESSURE (NT-IDX)
067900         MOVE TEL-PH-LEVEL TO NT-PH-LEVEL (NT-IDX)
068000 
068100         IF NODE-DETAIL-REQUESTED AND
068200            TEL-NODE-ID = WS-REQUESTED-NODE-ID
068300             PERFORM 150-ACCUM-NODE-DETAIL THRU 150-EXIT
068400         END-IF
068500     END-IF.
068600 
068700     READ TELE-IN INTO TELEMETRY-RECORD
068800         AT END
068900         MOVE "N" TO MORE-TELEMETRY-SW
069000     END-READ.
069100 100-EXIT.
069200     EXIT.
069300 
069400 150-ACCUM-NODE-DETAIL.
069500     MOVE "150-ACCUM-NODE-DETAIL" TO PARA-NAME.
069600     ADD TEL-FLOW-RATE TO ND-FLOW-SUM.
069700     ADD 1 TO ND-FLOW-CNT.
069800     IF TEL-FLOW-RATE > ND-FLOW-MAX
069900         MOVE TEL-FLOW-RATE TO ND-FLOW-MAX.
070000     IF TEL-FLOW-RATE < ND-FLOW-MIN
070100         MOVE TEL-FLOW-RATE TO ND-FLOW-MIN.
070200 
070300     ADD TEL-PRESSURE TO ND-PRES-SUM.
070400     ADD 1 TO ND-PRES-CNT.
070500     IF TEL-PRESSURE > ND-PRES-MAX
070600         MOVE TEL-PRESSURE TO ND-PRES-MAX.
070700     IF TEL-PRESSURE < ND-PRES-MIN
070800         MOVE TEL-PRESSURE TO ND-PRES-MIN.
070900 
071000     IF TEL-PH-LEVEL NOT = ZERO
071100         ADD TEL-PH-LEVEL TO ND-PH-SUM
071200         ADD 1 TO ND-PH-CNT.
071300 
071400     ADD TEL-TEMPERATURE TO ND-TEMP-SUM.
071500     ADD 1 TO ND-TEMP-CNT.
071600     ADD TEL-TURBIDITY TO ND-TURB-SUM.
071700     ADD 1 TO ND-TURB-CNT.
071800 150-EXIT.
071900     EXIT.
072000 
072100 200-DASHBOARD-SECTION.
072200     MOVE "200-DASHBOARD-SECTION" TO PARA-NAME.
072300     WRITE RPT-REC FROM WS-BLANK-LINE.
072400     MOVE "SECTION 1 - DASHBOARD SUMMARY" TO SECT-TITLE-O.
072500     WRITE RPT-REC FROM WS-SECT-HDR.
072600 
072700     PERFORM 205-TALLY-NODE-STATUS THRU 205-EXIT
072800             VARYING WS-SUB FROM 1 BY 1
072900             UNTIL WS-SUB > NODES-TOTAL.
073000 
073100     PERFORM 210-SCAN-REPORTS THRU 210-EXIT
073200             UNTIL NO-MORE-RPT-RECS.
073300 
073400     MOVE NODES-TOTAL-COUNTED TO DASH-NODES-TOTAL-O.
073500     MOVE NODES-ACTIVE TO DASH-NODES-ACTIVE-O.
073600     MOVE NODES-WARNING TO DASH-NODES-WARN-O.
073700     MOVE NODES-CRITICAL TO DASH-NODES-CRIT-O.
073800     WRITE RPT-REC FROM WS-DASH-LINE.
073900 
074000     MOVE RPTS-TOTAL TO DASH-RPTS-TOTAL-O.
074100     MOVE RPTS-PENDING TO DASH-RPTS-PEND-O.
074200     MOVE RPTS-RESOLVED TO DASH-RPTS-RESV-O.
074300     WRITE RPT-REC FROM WS-DASH-LINE-2.
074400 
074500     PERFORM 230-TELEMETRY-AVERAGES THRU 230-EXIT.
074600     WRITE RPT-REC FROM WS-DASH-LINE-3.
074700 200-EXIT.
074800     EXIT.
074900 
075000 205-TALLY-NODE-STATUS.
075100     MOVE "205-TALLY-NODE-STATUS" TO PARA-NAME.
075200     IF REQUESTED-TYPE-IS-ANY
075300             OR NT-TYPE (WS-SUB) = WS-REQUESTED-NODE-TYPE
075400         ADD 1 TO NODES-TOTAL-COUNTED
075500         IF NT-STATUS (WS-SUB) = "normal  "
075600             ADD 1 TO NODES-ACTIVE
075700         ELSE IF NT-STATUS (WS-SUB) = "warning "
075800             ADD 1 TO NODES-WARNING
075900         ELSE IF NT-STATUS (WS-SUB) = "critical"
076000             ADD 1 TO NODES-CRITICAL.
076100 205-EXIT.
076200     EXIT.
076300 
076400 210-SCAN-REPORTS.
076500     MOVE "210-SCAN-REPORTS" TO PARA-NAME.
076600     READ RPT-IN INTO REPORT-RECORD
076700         AT END
076800             MOVE "N" TO MORE-REPORTS-SW
076900             GO TO 210-EXIT
077000     END-READ.
077100 
077200     ADD 1 TO RPTS-TOTAL.
077300     IF STATUS-PENDING
077400         ADD 1 TO RPTS-PENDING
077500     ELSE IF STATUS-RESOLVED
077600         ADD 1 TO RPTS-RESOLVED.
077700 210-EXIT.
077800     EXIT.
077900 
078000 230-TELEMETRY-AVERAGES.
078100     MOVE "230-TELEMETRY-AVERAGES" TO PARA-NAME.
078200     MOVE "A" TO WM-CALC-TYPE-SW.
078300     MOVE FLEET-FLOW-SUM TO WM-METRIC-SUM.
078400     MOVE FLEET-FLOW-CNT TO WM-METRIC-COUNT.
078500     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
078600     MOVE WM-METRIC-AVG TO DASH-AVG-FLOW-O.
078700 
078800     MOVE FLEET-PRES-SUM TO WM-METRIC-SUM.
078900     MOVE FLEET-PRES-CNT TO WM-METRIC-COUNT.
079000     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
079100     MOVE WM-METRIC-AVG TO DASH-AVG-PRES-O.
079200 
079300     MOVE FLEET-PH-SUM TO WM-METRIC-SUM.
079400     MOVE FLEET-PH-CNT TO WM-METRIC-COUNT.
079500     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
079600     MOVE WM-METRIC-AVG TO DASH-AVG-PH-O.
079700 230-EXIT.
079800     EXIT.
079900 
080000 300-URBAN-SECTION.
080100     MOVE "300-URBAN-SECTION" TO PARA-NAME.
080200     WRITE RPT-REC FROM WS-BLANK-LINE.
080300     MOVE "SECTION 2 - URBAN STATISTICS" TO SECT-TITLE-O.
080400     WRITE RPT-REC FROM WS-SECT-HDR.
080500 
080600     PERFORM 310-URBAN-NODE-PASS THRU 310-EXIT
080700             VARYING WS-SUB FROM 1 BY 1
080800             UNTIL WS-SUB > NODES-TOTAL.
080900 
081000     MOVE "A" TO WM-CALC-TYPE-SW.
081100     MOVE URBAN-FLOW-SUM TO WM-METRIC-SUM.
081200     MOVE URBAN-FLOW-CNT TO WM-METRIC-COUNT.
081300     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
081400     MOVE WM-METRIC-AVG TO URB-AVG-FLOW-O.
081500 
081600     MOVE URBAN-PRES-SUM TO WM-METRIC-SUM.
081700     MOVE URBAN-PRES-CNT TO WM-METRIC-COUNT.
081800     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
081900     MOVE WM-METRIC-AVG TO URB-AVG-PRES-O.
082000 
082100     MOVE URBAN-TURB-SUM TO WM-METRIC-SUM.
082200     MOVE URBAN-TURB-CNT TO WM-METRIC-COUNT.
082300     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
082400     COMPUTE URB-WATER-LOSS-O = WM-METRIC-AVG * 10.
082500 
082600     MOVE URBAN-NODE-COUNT TO URB-NODES-O.
082700     WRITE RPT-REC FROM WS-URBAN-LINE-1.
082800 
082900     IF WS-DISTRICT-COUNT > ZERO
083000         WRITE RPT-REC FROM WS-DIST-HDR
083100         PERFORM 330-WRITE-DISTRICT-LINES THRU 330-EXIT
083200             VARYING DIST-IDX FROM 1 BY 1
083300             UNTIL DIST-IDX > WS-DISTRICT-COUNT
083400     END-IF.
083500 300-EXIT.
083600     EXIT.
083700 
083800 310-URBAN-NODE-PASS.
083900     MOVE "310-URBAN-NODE-PASS" TO PARA-NAME.
084000     IF NT-TYPE (WS-SUB) = "urban     "
084100         ADD 1 TO URBAN-NODE-COUNT
084200         PERFORM 340-DISTRICT-BREAK THRU 340-EXIT.
084300 310-EXIT.
084400     EXIT.
084500 
084600 330-WRITE-DISTRICT-LINES.
084700     MOVE "330-WRITE-DISTRICT-LINES" TO PARA-NAME.
084800     MOVE DIST-NAME (DIST-IDX) TO DIST-NAME-O.
084900     MOVE DIST-NODE-COUNT (DIST-IDX) TO DIST-COUNT-O.
085000     MOVE "A" TO WM-CALC-TYPE-SW.
085100     MOVE DIST-FLOW-SUM (DIST-IDX) TO WM-METRIC-SUM.
085200     MOVE DIST-NODE-COUNT (DIST-IDX) TO WM-METRIC-COUNT.
085300     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
085400     MOVE WM-METRIC-AVG TO DIST-AVG-FLOW-O.
085500     WRITE RPT-REC FROM WS-DIST-DETAIL.
085600 330-EXIT.
085700     EXIT.
085800 
085900***  URBAN NODE'S DISTRICT GOES INTO THE CONTROL-BREAK TABLE -
086000***  FIRST NODE FOR A DISTRICT ADDS A NEW ROW, LATER ONES JUST
086100***  ADD TO ITS COUNT AND LATEST-FLOW SUM.
086200 340-DISTRICT-BREAK.
086300     MOVE "340-DISTRICT-BREAK" TO PARA-NAME.
086400     MOVE "N" TO DIST-FOUND-SW.
086500     PERFORM 345-CHECK-DISTRICT THRU 345-EXIT
086600             VARYING DIST-IDX FROM 1 BY 1
086700             UNTIL DIST-IDX > WS-DISTRICT-COUNT
086800                OR DIST-ON-TABLE.
086900 
087000     IF DIST-NOT-ON-TABLE
087100         ADD 1 TO WS-DISTRICT-COUNT
087200         SET DIST-IDX TO WS-DISTRICT-COUNT
087300         MOVE NT-DISTRICT (WS-SUB) TO DIST-NAME (DIST-IDX)
087400         MOVE ZERO TO DIST-NODE-COUNT (DIST-IDX)
087500                      DIST-FLOW-SUM (DIST-IDX)
087600     END-IF.
087700 
087800     ADD 1 TO DIST-NODE-COUNT (DIST-IDX).
087900     IF NT-HAS-READING (WS-SUB)
088000         ADD NT-FLOW-RATE (WS-SUB) TO DIST-FLOW-SUM (DIST-IDX).
088100 340-EXIT.
088200     EXIT.
088300 
088400***  SET BY SEARCH LOOP ABOVE - STOPS THE MOMENT A MATCH IS
088500***  FOUND SO DIST-IDX IS LEFT POINTING AT THE MATCHING ROW.
088600 345-CHECK-DISTRICT.
088700     MOVE "345-CHECK-DISTRICT" TO PARA-NAME.
088800     IF DIST-NAME (DIST-IDX) = NT-DISTRICT (WS-SUB)
088900         MOVE "Y" TO DIST-FOUND-SW.
089000 345-EXIT.
089100     EXIT.
089200 
089300 400-RURAL-SECTION.
089400     MOVE "400-RURAL-SECTION" TO PARA-NAME.
089500     WRITE RPT-REC FROM WS-BLANK-LINE.
089600     MOVE "SECTION 3 - RURAL STATISTICS" TO SECT-TITLE-O.
089700     WRITE RPT-REC FROM WS-SECT-HDR.
089800 
089900     MOVE RURAL-STATION-COUNT TO RUR-STATIONS-O.
090000     IF RURAL-AQUIF-CNT = ZERO
090100         MOVE ZERO TO RUR-AVG-AQUIF-O
090200         MOVE ZERO TO RUR-MAX-AQUIF-O
090300         MOVE ZERO TO RUR-MIN-AQUIF-O
090400     ELSE
090500         COMPUTE RUR-AVG-AQUIF-O ROUNDED =
090600             RURAL-AQUIF-SUM / RURAL-AQUIF-CNT
090700         MOVE RURAL-AQUIF-MAX TO RUR-MAX-AQUIF-O
090800         MOVE RURAL-AQUIF-MIN TO RUR-MIN-AQUIF-O
090900     END-IF.
091000     WRITE RPT-REC FROM WS-RURAL-LINE-1.
091100 
091200     MOVE "A" TO WM-CALC-TYPE-SW.
091300     MOVE RURAL-RCHG-SUM TO WM-METRIC-SUM.
091400     MOVE RURAL-RCHG-CNT TO WM-METRIC-COUNT.
091500     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
091600     MOVE WM-METRIC-AVG TO RUR-AVG-RCHG-O.
091700     WRITE RPT-REC FROM WS-RURAL-LINE-2.
091800 400-EXIT.
091900     EXIT.
092000 
092100 500-INDUSTRIAL-SECTION.
092200     MOVE "500-INDUSTRIAL-SECTION" TO PARA-NAME.
092300     WRITE RPT-REC FROM WS-BLANK-LINE.
092400     MOVE "SECTION 4 - INDUSTRIAL COMPLIANCE" TO SECT-TITLE-O.
092500     WRITE RPT-REC FROM WS-SECT-HDR.
092600     WRITE RPT-REC FROM WS-INDL-HDR.
092700 
092800     PERFORM 505-INDUSTRIAL-NODE-PASS THRU 505-EXIT
092900             VARYING WS-SUB FROM 1 BY 1
093000             UNTIL WS-SUB > NODES-TOTAL.
093100 
093200     PERFORM 540-FACILITY-TYPE-BREAK THRU 540-EXIT
093300             VARYING FAC-IDX FROM 1 BY 1
093400             UNTIL FAC-IDX > 7.
093500 
093600     MOVE "C" TO WM-CALC-TYPE-SW.
093700     MOVE INDL-CRITICAL-VIOLS TO WM-CRITICAL-VIOLATIONS.
093800     MOVE INDL-WARNING-VIOLS TO WM-WARNING-VIOLATIONS.
093900     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
094000 
094100     MOVE INDL-FACILITY-COUNT TO SUM-FACILITIES-O.
094200     MOVE WM-COMPLIANCE-SCORE TO SUM-SCORE-O.
094300     MOVE INDL-CRITICAL-VIOLS TO SUM-CRIT-O.
094400     MOVE INDL-WARNING-VIOLS TO SUM-WARN-O.
094500     IF INDL-PH-CNT = ZERO
094600         MOVE 7.00 TO SUM-AVG-PH-O
094700     ELSE
094800         COMPUTE SUM-AVG-PH-O ROUNDED =
094900             INDL-PH-SUM / INDL-PH-CNT.
095000     WRITE RPT-REC FROM WS-INDL-SUMMARY.
095100 500-EXIT.
095200     EXIT.
095300 
095400 505-INDUSTRIAL-NODE-PASS.
095500     MOVE "505-INDUSTRIAL-NODE-PASS" TO PARA-NAME.
095600     IF NT-TYPE (WS-SUB) = "industrial"
095700         PERFORM 510-INDUSTRIAL-DETAIL THRU 510-EXIT.
095800 505-EXIT.
095900     EXIT.
096000 
096100***  PH STATUS COMES FROM THE LATEST READING ONLY - NO READING
096200***  THIS CYCLE MEANS "UNKNOWN" AND DOES NOT COUNT AS A
096300***  VIOLATION (RULES BOOK U3).
096400 510-INDUSTRIAL-DETAIL.
096500     MOVE "510-INDUSTRIAL-DETAIL" TO PARA-NAME.
096600     ADD 1 TO INDL-FACILITY-COUNT.
096700     MOVE NT-NAME (WS-SUB) TO INDL-NAME-O.
096800     MOVE NT-FACILITY-TYPE (WS-SUB) TO INDL-TYPE-O.
096900 
097000     PERFORM 520-FACILITY-TYPE-LOOKUP THRU 520-EXIT.
097100 
097200     IF NOT NT-HAS-READING (WS-SUB)
097300         MOVE ZERO TO INDL-PH-O
097400         MOVE "unknown " TO INDL-STATUS-O
097500     ELSE
097600         MOVE NT-PH-LEVEL (WS-SUB) TO INDL-PH-O
097700         ADD NT-PH-LEVEL (WS-SUB) TO INDL-PH-SUM
097800         ADD 1 TO INDL-PH-CNT
097900         IF NT-PH-LEVEL (WS-SUB) < 6.00 OR
098000            NT-PH-LEVEL (WS-SUB) > 9.00
098100             MOVE "critical" TO INDL-STATUS-O
098200             ADD 1 TO INDL-CRITICAL-VIOLS
098300             ADD 1 TO FAC-VIOL-COUNT (FAC-IDX)
098400         ELSE IF NT-PH-LEVEL (WS-SUB) < 6.50 OR
098500                 NT-PH-LEVEL (WS-SUB) > 8.50
098600             MOVE "warning " TO INDL-STATUS-O
098700             ADD 1 TO INDL-WARNING-VIOLS
098800             ADD 1 TO FAC-VIOL-COUNT (FAC-IDX)
098900         ELSE
099000             MOVE "normal  " TO INDL-STATUS-O
099100         END-IF
099200     END-IF.
099300 
099400     WRITE RPT-REC FROM WS-INDL-DETAIL.
099500 510-EXIT.
099600     EXIT.
099700 
099800***  MATCHES THE NODE'S FACILITY TYPE AGAINST THE PRELOADED
099900***  LIST TO GET ITS SLOT IN THE VIOLATION-COUNT TABLE - A
100000***  BLANK OR UNRECOGNIZED TYPE FALLS THROUGH TO "UNKNOWN".
100100 520-FACILITY-TYPE-LOOKUP.
100200     MOVE "520-FACILITY-TYPE-LOOKUP" TO PARA-NAME.
100300     SET FAC-IDX TO 7.
100400     PERFORM 525-CHECK-FAC-TYPE THRU 525-EXIT
100500             VARYING WS-SUB2 FROM 1 BY 1
100600             UNTIL WS-SUB2 > 6.
100700 520-EXIT.
100800     EXIT.
100900 
101000 525-CHECK-FAC-TYPE.
101100     MOVE "525-CHECK-FAC-TYPE" TO PARA-NAME.
101200     IF NT-FACILITY-TYPE (WS-SUB) = FAC-TYPE-NAME (WS-SUB2)
101300         SET FAC-IDX TO WS-SUB2.
101400 525-EXIT.
101500     EXIT.
101600 
101700 540-FACILITY-TYPE-BREAK.
101800     MOVE "540-FACILITY-TYPE-BREAK" TO PARA-NAME.
101900     IF FAC-VIOL-COUNT (FAC-IDX) > ZERO
102000         MOVE FAC-TYPE-NAME (FAC-IDX) TO FACTYPE-NAME-O
102100         MOVE FAC-VIOL-COUNT (FAC-IDX) TO FACTYPE-COUNT-O
102200         WRITE RPT-REC FROM WS-FACTYPE-DETAIL.
102300 540-EXIT.
102400     EXIT.
102500 
102600 600-ALERT-SUMMARY-SECTION.
102700     MOVE "600-ALERT-SUMMARY-SECTION" TO PARA-NAME.
102800     WRITE RPT-REC FROM WS-BLANK-LINE.
102900     MOVE "SECTION 5 - ALERT SUMMARY" TO SECT-TITLE-O.
103000     WRITE RPT-REC FROM WS-SECT-HDR.
103100 
103200     PERFORM 610-SCAN-ALERTS THRU 610-EXIT
103300             UNTIL NO-MORE-ALERT-RECS.
103400 
103500     MOVE ALERTS-TOTAL TO ALRT-TOTAL-O.
103600     MOVE WS-ALERT-NODE-COUNT TO ALRT-NODES-O.
103700     WRITE RPT-REC FROM WS-ALERT-SUMMARY.
103800 600-EXIT.
103900     EXIT.
104000 
104100***  DISTINCT-NODE COUNT USES A SMALL SEEN-NODES TABLE, LINEAR
104200***  SEARCH WITH INSERT-ON-MISS - THE ALERTS FILE IS WRITTEN IN
104300***  NODE-TABLE ORDER BY WMALERT BUT THIS SCAN DOES NOT DEPEND
104400***  ON THAT, ON PURPOSE.
104500 610-SCAN-ALERTS.
104600     MOVE "610-SCAN-ALERTS" TO PARA-NAME.
104700     READ ALERT-IN INTO ALERT-RECORD
104800         AT END
104900             MOVE "N" TO MORE-ALERTS-SW
105000             GO TO 610-EXIT
105100     END-READ.
105200 
105300     ADD 1 TO ALERTS-TOTAL.
105400     MOVE ALT-NODE-ID TO WS-AN-TRACE-ID.
105500 
105600     MOVE "N" TO ALERT-NODE-SEEN-SW.
105700     PERFORM 615-CHECK-ALERT-NODE THRU 615-EXIT
105800             VARYING AN-IDX FROM 1 BY 1
105900             UNTIL AN-IDX > WS-ALERT-NODE-COUNT
106000                OR ALERT-NODE-ON-TABLE.
106100 
106200     IF ALERT-NODE-NOT-ON-TABLE
106300         ADD 1 TO WS-ALERT-NODE-COUNT
106400         SET AN-IDX TO WS-ALERT-NODE-COUNT
106500         MOVE ALT-NODE-ID TO AN-NODE-ID (AN-IDX).
106600 610-EXIT.
106700     EXIT.
106800 
106900***  SET BY SEARCH LOOP ABOVE - STOPS THE MOMENT A MATCH IS
107000***  FOUND.
107100 615-CHECK-ALERT-NODE.
107200     MOVE "615-CHECK-ALERT-NODE" TO PARA-NAME.
107300     IF AN-NODE-ID (AN-IDX) = ALT-NODE-ID
107400         MOVE "Y" TO ALERT-NODE-SEEN-SW.
107500 615-EXIT.
107600     EXIT.
107700 
107800 650-NODE-DETAIL-SECTION.
107900     MOVE "650-NODE-DETAIL-SECTION" TO PARA-NAME.
108000     WRITE RPT-REC FROM WS-BLANK-LINE.
108100     MOVE "SECTION 6 - REQUESTED NODE DETAIL" TO SECT-TITLE-O.
108200     WRITE RPT-REC FROM WS-SECT-HDR.
108300 
108400     MOVE WS-REQUESTED-NODE-ID TO ND-NODE-ID-O.
108500     WRITE RPT-REC FROM WS-NODE-DETAIL-HDR.
108600 
108700     MOVE "A" TO WM-CALC-TYPE-SW.
108800     MOVE ND-FLOW-SUM TO WM-METRIC-SUM.
108900     MOVE ND-FLOW-CNT TO WM-METRIC-COUNT.
109000     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
109100     MOVE WM-METRIC-AVG TO ND-AVG-FLOW-O.
109200     MOVE ND-FLOW-MAX TO ND-MAX-FLOW-O.
109300     MOVE ND-FLOW-MIN TO ND-MIN-FLOW-O.
109400 
109500     MOVE ND-PRES-SUM TO WM-METRIC-SUM.
109600     MOVE ND-PRES-CNT TO WM-METRIC-COUNT.
109700     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
109800     MOVE WM-METRIC-AVG TO ND-AVG-PRES-O.
109900     WRITE RPT-REC FROM WS-NODE-DETAIL-LINE-1.
110000 
110100     MOVE ND-PH-SUM TO WM-METRIC-SUM.
110200     MOVE ND-PH-CNT TO WM-METRIC-COUNT.
110300     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
110400     MOVE WM-METRIC-AVG TO ND-AVG-PH-O.
110500 
110600     MOVE ND-TEMP-SUM TO WM-METRIC-SUM.
110700     MOVE ND-TEMP-CNT TO WM-METRIC-COUNT.
110800     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
110900     MOVE WM-METRIC-AVG TO ND-AVG-TEMP-O.
111000 
111100     MOVE ND-TURB-SUM TO WM-METRIC-SUM.
111200     MOVE ND-TURB-CNT TO WM-METRIC-COUNT.
111300     CALL "WMCALC" USING WS-CALC-REC, WS-RETURN-CD.
111400     MOVE WM-METRIC-AVG TO ND-AVG-TURB-O.
111500     WRITE RPT-REC FROM WS-NODE-DETAIL-LINE-2.
111600 650-EXIT.
111700     EXIT.
111800 
111900 700-WRITE-PAGE-HDR.
112000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
112100     MOVE WS-PAGES TO HDR-PAGE-O.
112200     WRITE RPT-REC FROM WS-HDR-REC
112300         AFTER ADVANCING TOP-OF-FORM.
112400     ADD 1 TO WS-PAGES.
112500     MOVE ZERO TO WS-LINES.
112600 700-EXIT.
112700     EXIT.
112800 
112900 800-OPEN-FILES.
113000     MOVE "800-OPEN-FILES" TO PARA-NAME.
113100     OPEN INPUT NODE-MSTR, TELE-IN, RPT-IN, ALERT-IN, STATS-PARM.
113200     OPEN OUTPUT STATRPT, SYSOUT.
113300 800-EXIT.
113400     EXIT.
113500 
113600 810-LOAD-NODE-TABLE.
113700     MOVE "810-LOAD-NODE-TABLE" TO PARA-NAME.
113800     READ NODE-MSTR INTO NODE-RECORD
113900         AT END
114000         MOVE "N" TO MORE-NODES-SW
114100         GO TO 810-EXIT
114200     END-READ.
114300 
114400     MOVE NODE-ID TO NT-NODE-ID (NT-IDX).
114500     MOVE NODE-NAME TO NT-NAME (NT-IDX).
114600     MOVE NODE-TYPE TO NT-TYPE (NT-IDX).
114700     MOVE NODE-STATUS TO NT-STATUS (NT-IDX).
114800     MOVE NODE-DISTRICT TO NT-DISTRICT (NT-IDX).
114900     MOVE NODE-FACILITY-TYPE TO NT-FACILITY-TYPE (NT-IDX).
115000     MOVE "N" TO NT-HAS-READING-SW (NT-IDX).
115100     MOVE ZERO TO NT-FLOW-RATE (NT-IDX)
115200                  NT-PRESSURE (NT-IDX)
115300                  NT-PH-LEVEL (NT-IDX).
115400     SET NODES-TOTAL TO NT-IDX.
115500 810-EXIT.
115600     EXIT.
115700 
115800***  THE PARM CARD IS OPTIONAL - IF THE FILE IS EMPTY OR THE
115900***  CARD IS BLANK/ZERO, SECTION 6 IS SIMPLY SKIPPED.  THE NODE
116000***  TYPE IN COLS 6-15 IS INDEPENDENT OF THE NODE-ID AND, IF NOT
116100***  BLANK, RESTRICTS THE SECTION 1 NODE-STATUS TALLY TO THAT
116200***  TYPE ONLY - WM-0168.
116300 820-READ-PARM.
116400     MOVE "820-READ-PARM" TO PARA-NAME.
116500     READ STATS-PARM INTO STATS-PARM-REC
116600         AT END
116700             MOVE "N" TO MORE-PARM-SW
116800             GO TO 820-EXIT
116900     END-READ.
117000 
117100     IF PARM-NODE-ID NOT = ZERO
117200         MOVE "Y" TO NODE-DETAIL-REQUESTED-SW
117300         MOVE PARM-NODE-ID TO WS-REQUESTED-NODE-ID.
117400 
117500     IF PARM-NODE-TYPE NOT = SPACES
117600         MOVE PARM-NODE-TYPE TO WS-REQUESTED-NODE-TYPE.
117700 820-EXIT.
117800     EXIT.
117900 
118000 850-CLOSE-FILES.
118100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
118200     CLOSE NODE-MSTR, TELE-IN, RPT-IN, ALERT-IN, STATS-PARM,
118300           STATRPT, SYSOUT.
118400 850-EXIT.
118500     EXIT.
118600 
118700 900-CLEANUP.
118800     MOVE "900-CLEANUP" TO PARA-NAME.
118900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
119000     DISPLAY "** NODES ON MASTER           **" NODES-TOTAL.
119100     DISPLAY "** REPORTS SCANNED           **" RPTS-TOTAL.
119200     DISPLAY "** ALERTS SCANNED            **" ALERTS-TOTAL.
119300     DISPLAY "******** NORMAL END OF JOB WMSTATS ********".
119400 900-EXIT.
119500     EXIT.
119600 
119700 1000-ABEND-RTN.
119800     MOVE "WMSTATS " TO ABEND-PROGRAM-ID.
119900     MOVE PARA-NAME TO ABEND-PARA-NAME.
120000     WRITE SYSOUT-REC FROM ABEND-REC.
120100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
120200     DISPLAY "*** ABNORMAL END OF JOB-WMSTATS ***" UPON CONSOLE.
120300     MOVE +16 TO RETURN-CODE.
120400     GOBACK.
