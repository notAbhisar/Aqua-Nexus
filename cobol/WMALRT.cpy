000100******************************************************************
000200*    COPYBOOK       WMALRT                                       *
000300*    DESCRIPTION     ALERT OUTPUT RECORD - ONE RECORD PER        *
000400*                    TRIGGERED ALERT RULE, WRITTEN BY WMALERT.   *
000500*    RECORD LENGTH   150                                        *
000600*------------------------------------------------------------------
000700*    DATE     BY    REQUEST    DESCRIPTION                      *
000800*    -------- ----- ---------- -------------------------------- *
000900*    11/19/96 DMT   WM-0074    ORIGINAL COPYBOOK                *
001000******************************************************************
001100 01  ALERT-RECORD.
001200     05  ALT-NODE-ID                 PIC 9(05).
001300     05  ALT-NODE-NAME               PIC X(30).
001400     05  ALT-NODE-TYPE               PIC X(10).
001500     05  ALT-TYPE                    PIC X(12).
001600     05  ALT-SEVERITY                PIC X(08).
001700         88  ALT-SEV-CRITICAL        VALUE "critical".
001800         88  ALT-SEV-WARNING         VALUE "warning ".
001900     05  ALT-TITLE                   PIC X(30).
002000     05  ALT-VALUE                   PIC 9(04)V99.
002100     05  ALT-THRESHOLD               PIC X(12).
002200     05  ALT-TIMESTAMP               PIC X(14).
002300     05  FILLER                      PIC X(23).
