000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WMTELUPD.
000400 AUTHOR. R. V. PELLETIER.
000500 INSTALLATION. AQUA NEXUS DATA CENTER.
000600 DATE-WRITTEN. 03/11/95.
000700 DATE-COMPILED. 03/11/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE EDITED TELEMETRY FILE PRODUCED
001300*          BY WMTELEDT AND DERIVES EACH NODE'S NEW OPERATIONAL
001400*          STATUS (NORMAL/WARNING/CRITICAL) FROM THE LATEST
001500*          PRESSURE, PH AND FLOW VALUES SEEN FOR THAT NODE DURING
001600*          THE CYCLE.  THE NODE MASTER IS LOADED WHOLE INTO A
001700*          TABLE, UPDATED IN PLACE, AND REWRITTEN WHOLE AT
001800*          CLEANUP TIME - THE MASTER IS A SEQUENTIAL FILE, NOT
001900*          VSAM, SO THERE IS NO RANDOM REWRITE AVAILABLE.
002000*
002100******************************************************************
002200*
002300*          INPUT FILE              -   WNEX01.TELEMETRY.EDITED
002400*
002500*          NODE MASTER IN          -   WNEX01.NODE.MASTER
002600*
002700*          NODE MASTER OUT         -   WNEX01.NODE.MASTER.NEW
002800*
002900*          DUMP FILE               -   SYSOUT
003000*
003100******************************************************************
003200*    CHANGE LOG
003300*------------------------------------------------------------------
003400*    DATE     BY    REQUEST    DESCRIPTION
003500*    -------- ----- ---------- --------------------------------
003600*    03/11/95 RVP   WM-0001    ORIGINAL PROGRAM
003700*    07/22/96 DMT   WM-0058    PRESSURE CHECK NOW EVALUATED
003800*                              BEFORE PH - PRIORITY ORDER WAS
003900*                              REVERSED, CRITICAL PRESSURE
004000*                              READINGS WERE BEING MASKED
004100*    11/19/96 DMT   WM-0074    ZERO READING ON AN OPTIONAL FIELD
004200*                              NOW TREATED AS ABSENT, NOT AS A
004300*                              LOW READING - MATCHES THE RULES
004400*                              ENGINE'S TRUTHINESS TEST
004500*    02/14/99 RVP   WM-0140    Y2K DATE WORK COMPLETE - SEE
004600*                              WMNODE/WMTELE COPYBOOK LOGS
004700*    06/03/99 JKL   WM-0146    NODE TABLE NOW REWRITTEN IN FULL
004800*                              AT CLEANUP REGARDLESS OF WHETHER
004900*                              ANY STATUS CHANGED - SIMPLER AND
005000*                              SAFER THAN A PARTIAL REWRITE
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300 
006400     SELECT TELE-EDIT
006500     ASSIGN TO UT-S-TELEDIT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS IFCODE.
006800 
006900     SELECT NODE-MSTR-IN
007000     ASSIGN TO UT-S-NODEMSTR
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS NFCODE.
007300 
007400     SELECT NODE-MSTR-OUT
007500     ASSIGN TO UT-S-NODEOUT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800 
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 132 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC                     PIC X(132).
008800 
008900 FD  TELE-EDIT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 100 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS TELE-EDIT-REC.
009500 01  TELE-EDIT-REC                  PIC X(100).
009600 
009700 FD  NODE-MSTR-IN
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 150 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS NODE-MSTR-IN-REC.
010300 01  NODE-MSTR-IN-REC                PIC X(150).
010400 
010500****** REWRITTEN IN FULL AT CLEANUP - SEE WM-0146 ABOVE
010600 FD  NODE-MSTR-OUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 150 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS NODE-MSTR-OUT-REC.
011200 01  NODE-MSTR-OUT-REC               PIC X(150).
011300 
011400 WORKING-STORAGE SECTION.
011500 
011600 01  FILE-STATUS-CODES.
011700     05  IFCODE                     PIC X(02).
011800         88  NO-MORE-TELEMETRY      VALUE "10".
011900     05  NFCODE                     PIC X(02).
012000         88  NO-MORE-NODES          VALUE "10".
012100     05  OFCODE                     PIC X(02).
012200 
012300** QSAM FILE
012400 COPY WMTELE.
012500 
012600** QSAM FILE, LOADED TO TABLE BELOW
012700 COPY WMNODE.
012800 
012900 01  WS-NODE-TABLE.
013000     05  NODE-TBL-ENTRY OCCURS 2000 TIMES
013100         ASCENDING KEY IS NT-NODE-ID
013200         INDEXED BY NT-IDX, NT-SAVE-IDX.
013300         10  NT-NODE-ID             PIC 9(05).
013400         10  NT-NODE-REC.
013500             15  NT-NAME            PIC X(30).
013600             15  NT-LATITUDE        PIC S9(03)V9(04).
013700             15  NT-LONGITUDE       PIC S9(03)V9(04).
013800             15  NT-TYPE            PIC X(10).
013900             15  NT-STATUS          PIC X(08).
014000             15  NT-DISTRICT        PIC X(20).
014100             15  NT-WATER-LOSS-PCT  PIC 9(03)V99.
014200             15  NT-AQUIFER-DEPTH   PIC 9(03)V9.
014300             15  NT-WATER-TABLE     PIC 9(03)V9.
014400             15  NT-RECHARGE-RATE   PIC 9(03)V99.
014500             15  NT-FACILITY-TYPE   PIC X(10).
014600             15  NT-LAST-UPDATE-DTE PIC 9(08).
014700             15  NT-DELETE-SW       PIC X(01).
014800             15  FILLER             PIC X(26).
014900 
015000** ALTERNATE VIEW OF A TABLE ENTRY, USED ONLY TO MOVE THE WHOLE
015100** 150-BYTE MASTER RECORD IN AND OUT OF THE TABLE WITHOUT A
015200** FIELD-BY-FIELD MOVE
015300 01  NT-NODE-REC-ALT REDEFINES NT-NODE-REC PIC X(145).
015400 
015500 01  WS-TABLE-COUNTS.
015600     05  NODE-TABLE-SIZE            PIC 9(04) COMP VALUE ZERO.
015700 
015800 01  MISC-WS-FLDS.
015900     05  WS-DATE                    PIC 9(06).
016000     05  RETURN-CD                  PIC S9(04) COMP VALUE ZERO.
016100 
016200** REDEFINES THE CURRENT-DATE FUNCTION RESULT SO THE PIECES OF
016300** TODAY'S DATE CAN BE PULLED OUT INDIVIDUALLY FOR NT-LAST-UPDATE
016400 01  WS-CURRENT-DATE-FIELDS.
016500     05  WS-CURRENT-YEAR            PIC 9(04).
016600     05  WS-CURRENT-MONTH           PIC 9(02).
016700     05  WS-CURRENT-DAY             PIC 9(02).
016800     05  FILLER                     PIC X(13).
016900 01  WS-CCYYMMDD REDEFINES WS-CURRENT-DATE-FIELDS.
017000     05  WS-CCYYMMDD-DTE            PIC 9(08).
017100     05  FILLER                     PIC X(13).
017200 
017300 01  FLAGS-AND-SWITCHES.
017400     05  MORE-TELEMETRY-SW          PIC X(01) VALUE "Y".
017500         88  MORE-TELEMETRY         VALUE "Y".
017600         88  NO-MORE-TELE-RECS      VALUE "N".
017700     05  MORE-NODES-SW              PIC X(01) VALUE "Y".
017800         88  MORE-NODES             VALUE "Y".
017900         88  END-OF-NODE-MSTR       VALUE "N".
018000     05  NODE-FOUND-SW              PIC X(01) VALUE "N".
018100         88  NODE-ON-TABLE          VALUE "Y".
018200         88  NODE-NOT-ON-TABLE      VALUE "N".
018300     05  WS-NEW-STATUS              PIC X(08).
018400         88  NEW-STATUS-NORMAL      VALUE "normal  ".
018500         88  NEW-STATUS-WARNING     VALUE "warning ".
018600         88  NEW-STATUS-CRITICAL    VALUE "critical".
018700 
018800** SINGLE-CHARACTER TRACE CODE FOR THE STATUS, USED ON THE
018900** CONSOLE DISPLAY WHEN DEBUGGING A STATUS-CLASSIFICATION
019000** PROBLEM
019100 01  WS-STATUS-TRACE REDEFINES WS-NEW-STATUS.
019200     05  WS-STATUS-TRACE-1          PIC X(01).
019300     05  FILLER                     PIC X(07).
019400 
019500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019600     05  RECORDS-READ               PIC S9(07) COMP VALUE ZERO.
019700     05  RECORDS-REJECTED           PIC S9(07) COMP VALUE ZERO.
019800     05  STATUS-CHANGES             PIC S9(07) COMP VALUE ZERO.
019900     05  WS-SUB                     PIC 9(04) COMP VALUE ZERO.
020000 
020100 01  PARA-NAME                      PIC X(20) VALUE SPACES.
020200 
020300 COPY WMABEND.
020400 
020500 PROCEDURE DIVISION.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 100-MAINLINE THRU 100-EXIT
020800             UNTIL NO-MORE-TELE-RECS.
020900     PERFORM 900-CLEANUP THRU 900-EXIT.
021000     MOVE ZERO TO RETURN-CODE.
021100     GOBACK.
021200 
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN JOB WMTELUPD ********".
021600     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
021700     ACCEPT WS-DATE FROM DATE.
021800 
021900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022000     PERFORM 810-LOAD-NODE-TABLE THRU 810-EXIT
022100             VARYING NT-IDX FROM 1 BY 1
022200             UNTIL END-OF-NODE-MSTR.
022300 
022400     IF NODE-TABLE-SIZE = ZERO
022500         MOVE "EMPTY NODE MASTER TABLE" TO ABEND-REASON
022600         GO TO 1000-ABEND-RTN.
022700 
022800     READ TELE-EDIT INTO TELEMETRY-RECORD
022900         AT END
023000         MOVE "N" TO MORE-TELEMETRY-SW
023100         GO TO 000-EXIT
023200     END-READ.
023300     ADD +1 TO RECORDS-READ.
023400 000-EXIT.
023500     EXIT.
023600 
023700 100-MAINLINE.
023800     MOVE "100-MAINLINE" TO PARA-NAME.
023900     MOVE "N" TO NODE-FOUND-SW.
024000     SEARCH ALL NODE-TBL-ENTRY
024100         AT END
024200             MOVE "N" TO NODE-FOUND-SW
024300         WHEN NT-NODE-ID (NT-IDX) = TEL-NODE-ID
024400             MOVE "Y" TO NODE-FOUND-SW
024500     END-SEARCH.
024600 
024700     IF NODE-NOT-ON-TABLE
024800***   SHOULD NOT HAPPEN - WMTELEDT ALREADY REJECTED UNKNOWN
024900***   NODE-IDS.  COUNT AND KEEP GOING RATHER THAN ABEND.
025000         ADD +1 TO RECORDS-REJECTED
025100         GO TO 100-EXIT.
025200 
025300     SET NT-SAVE-IDX TO NT-IDX.
025400     PERFORM 200-CLASSIFY-STATUS THRU 200-EXIT.
025500     PERFORM 250-APPLY-STATUS-CHANGE THRU 250-EXIT.
025600 
025700     READ TELE-EDIT INTO TELEMETRY-RECORD
025800         AT END
025900         MOVE "N" TO MORE-TELEMETRY-SW
026000         GO TO 100-EXIT
026100     END-READ.
026200     ADD +1 TO RECORDS-READ.
026300 100-EXIT.
026400     EXIT.
026500 
026600***  U1 STATUS CLASSIFICATION - EVALUATED IN PRIORITY ORDER.
026700***  A ZERO READING ON AN OPTIONAL FIELD IS TREATED AS ABSENT -
026800***  SEE WM-0074 ABOVE.
026900 200-CLASSIFY-STATUS.
027000     MOVE "200-CLASSIFY-STATUS" TO PARA-NAME.
027100     IF TEL-PRESSURE NOT = ZERO AND TEL-PRESSURE < 30.00
027200         MOVE "critical" TO WS-NEW-STATUS
027300         GO TO 200-EXIT.
027400 
027500     IF TEL-PH-LEVEL NOT = ZERO AND
027600        (TEL-PH-LEVEL < 6.00 OR TEL-PH-LEVEL > 9.00)
027700         MOVE "critical" TO WS-NEW-STATUS
027800         GO TO 200-EXIT.
027900 
028000     IF TEL-FLOW-RATE NOT = ZERO AND TEL-FLOW-RATE < 10.00
028100         MOVE "warning " TO WS-NEW-STATUS
028200         GO TO 200-EXIT.
028300 
028400     MOVE "normal  " TO WS-NEW-STATUS.
028500 200-EXIT.
028600     EXIT.
028700 
028800 250-APPLY-STATUS-CHANGE.
028900     MOVE "250-APPLY-STATUS-CHANGE" TO PARA-NAME.
029000     IF WS-NEW-STATUS NOT = NT-STATUS (NT-SAVE-IDX)
029100         MOVE WS-NEW-STATUS TO NT-STATUS (NT-SAVE-IDX)
029200         MOVE WS-CCYYMMDD-DTE TO NT-LAST-UPDATE-DTE (NT-SAVE-IDX)
029300         ADD +1 TO STATUS-CHANGES.
029400 250-EXIT.
029500     EXIT.
029600 
029700 800-OPEN-FILES.
029800     MOVE "800-OPEN-FILES" TO PARA-NAME.
029900     OPEN INPUT TELE-EDIT, NODE-MSTR-IN.
030000     OPEN OUTPUT NODE-MSTR-OUT, SYSOUT.
030100 800-EXIT.
030200     EXIT.
030300 
030400 810-LOAD-NODE-TABLE.
030500     MOVE "810-LOAD-NODE-TABLE" TO PARA-NAME.
030600     READ NODE-MSTR-IN INTO NODE-RECORD
030700         AT END
030800         MOVE "N" TO MORE-NODES-SW
030900         GO TO 810-EXIT
031000     END-READ.
031100 
031200     MOVE NODE-ID TO NT-NODE-ID (NT-IDX).
031300     MOVE NODE-NAME TO NT-NAME (NT-IDX).
031400     MOVE NODE-LATITUDE TO NT-LATITUDE (NT-IDX).
031500     MOVE NODE-LONGITUDE TO NT-LONGITUDE (NT-IDX).
031600     MOVE NODE-TYPE TO NT-TYPE (NT-IDX).
031700     MOVE NODE-STATUS TO NT-STATUS (NT-IDX).
031800     MOVE NODE-DISTRICT TO NT-DISTRICT (NT-IDX).
031900     MOVE NODE-WATER-LOSS-PCT TO NT-WATER-LOSS-PCT (NT-IDX).
032000     MOVE NODE-AQUIFER-DEPTH-M TO NT-AQUIFER-DEPTH (NT-IDX).
032100     MOVE NODE-WATER-TABLE-M TO NT-WATER-TABLE (NT-IDX).
032200     MOVE NODE-RECHARGE-RATE TO NT-RECHARGE-RATE (NT-IDX).
032300     MOVE NODE-FACILITY-TYPE TO NT-FACILITY-TYPE (NT-IDX).
032400     MOVE NODE-LAST-UPDATE-DTE TO NT-LAST-UPDATE-DTE (NT-IDX).
032500     MOVE NODE-DELETE-SW TO NT-DELETE-SW (NT-IDX).
032600     SET NODE-TABLE-SIZE TO NT-IDX.
032700 810-EXIT.
032800     EXIT.
032900 
033000 850-CLOSE-FILES.
033100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033200     CLOSE TELE-EDIT, NODE-MSTR-IN, NODE-MSTR-OUT, SYSOUT.
033300 850-EXIT.
033400     EXIT.
033500 
033600 900-CLEANUP.
033700     MOVE "900-CLEANUP" TO PARA-NAME.
033800     PERFORM 910-REWRITE-NODE-TABLE THRU 910-EXIT
033900             VARYING WS-SUB FROM 1 BY 1
034000             UNTIL WS-SUB > NODE-TABLE-SIZE.
034100 
034200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034300 
034400     DISPLAY "** TELEMETRY RECORDS READ    **" RECORDS-READ.
034500     DISPLAY "** RECORDS REJECTED (UNKNOWN) **" RECORDS-REJECTED.
034600     DISPLAY "** NODE STATUS CHANGES       **" STATUS-CHANGES.
034700     DISPLAY "******** NORMAL END OF JOB WMTELUPD ********".
034800 900-EXIT.
034900     EXIT.
035000 
035100 910-REWRITE-NODE-TABLE.
035200     MOVE "910-REWRITE-NODE-TABLE" TO PARA-NAME.
035300     MOVE NT-NODE-ID (WS-SUB) TO NODE-ID.
035400     MOVE NT-NAME (WS-SUB) TO NODE-NAME.
035500     MOVE NT-LATITUDE (WS-SUB) TO NODE-LATITUDE.
035600     MOVE NT-LONGITUDE (WS-SUB) TO NODE-LONGITUDE.
035700     MOVE NT-TYPE (WS-SUB) TO NODE-TYPE.
035800     MOVE NT-STATUS (WS-SUB) TO NODE-STATUS.
035900     MOVE NT-DISTRICT (WS-SUB) TO NODE-DISTRICT.
036000     MOVE NT-WATER-LOSS-PCT (WS-SUB) TO NODE-WATER-LOSS-PCT.
036100     MOVE NT-AQUIFER-DEPTH (WS-SUB) TO NODE-AQUIFER-DEPTH-M.
036200     MOVE NT-WATER-TABLE (WS-SUB) TO NODE-WATER-TABLE-M.
036300     MOVE NT-RECHARGE-RATE (WS-SUB) TO NODE-RECHARGE-RATE.
036400     MOVE NT-FACILITY-TYPE (WS-SUB) TO NODE-FACILITY-TYPE.
036500     MOVE NT-LAST-UPDATE-DTE (WS-SUB) TO NODE-LAST-UPDATE-DTE.
036600     MOVE NT-DELETE-SW (WS-SUB) TO NODE-DELETE-SW.
036700     WRITE NODE-MSTR-OUT-REC FROM NODE-RECORD.
036800 910-EXIT.
036900     EXIT.
037000 
037100 1000-ABEND-RTN.
037200     MOVE "WMTELUPD" TO ABEND-PROGRAM-ID.
037300     MOVE PARA-NAME TO ABEND-PARA-NAME.
037400     WRITE SYSOUT-REC FROM ABEND-REC.
037500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037600     DISPLAY "*** ABNORMAL END OF JOB-WMTELUPD ***" UPON CONSOLE.
037700     MOVE +16 TO RETURN-CODE.
037800     GOBACK.
