000100******************************************************************
000200*    COPYBOOK       WMRPT                                        *
000300*    DESCRIPTION     CITIZEN ISSUE REPORT RECORD - ONE RECORD    *
000400*                    PER REPORT, ASCENDING RPT-ID.  CARRIES THE  *
000500*                    REPORT THROUGH PENDING/INVESTIGATING/       *
000600*                    RESOLVED/REJECTED LIFECYCLE.                *
000700*    RECORD LENGTH   220                                        *
000800*------------------------------------------------------------------
000900*    DATE     BY    REQUEST    DESCRIPTION                      *
001000*    -------- ----- ---------- -------------------------------- *
001100*    06/02/96 DMT   WM-0060    ORIGINAL COPYBOOK                *
001200*    02/14/99 RVP   WM-0140    Y2K - RPT-CREATED-TS/RESOLVED-TS *
001300*                              NOW CCYYMMDDHHMMSS (14)          *
001400*    09/30/99 JKL   WM-0151    ADDED RPT-REJECT-REASON FOR      *
001500*                              WM-0151 INTAKE EDIT REJECTS      *
001600******************************************************************
001700 01  REPORT-RECORD.
001800     05  RPT-ID                      PIC 9(06).
001900     05  RPT-LATITUDE                PIC S9(03)V9(04).
002000     05  RPT-LONGITUDE               PIC S9(03)V9(04).
002100     05  RPT-DESCRIPTION             PIC X(100).
002200     05  RPT-CATEGORY                PIC X(10).
002300         88  CATEGORY-LEAK           VALUE "leak      ".
002400         88  CATEGORY-POLLUTION      VALUE "pollution ".
002500         88  CATEGORY-DROUGHT        VALUE "drought   ".
002600         88  CATEGORY-OTHER          VALUE "other     ".
002700     05  RPT-STATUS                  PIC X(13).
002800         88  STATUS-PENDING          VALUE "pending      ".
002900         88  STATUS-INVESTIGATING    VALUE "investigating".
003000         88  STATUS-RESOLVED         VALUE "resolved     ".
003100         88  STATUS-REJECTED         VALUE "rejected     ".
003200     05  RPT-REPORTER-NAME           PIC X(30).
003300     05  RPT-CREATED-TS              PIC X(14).
003400     05  RPT-RESOLVED-TS             PIC X(14).
003500     05  RPT-REJECT-REASON           PIC X(15).
003600     05  FILLER                      PIC X(04).
