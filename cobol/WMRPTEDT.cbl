000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WMRPTEDT.
000400 AUTHOR. R. V. PELLETIER.
000500 INSTALLATION. AQUA NEXUS DATA CENTER.
000600 DATE-WRITTEN. 09/30/99.
000700 DATE-COMPILED. 09/30/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE BATCH OF CITIZEN WATER-ISSUE
001300*          REPORTS COLLECTED SINCE THE LAST RUN (PHONE-IN CALLS
001400*          KEYED BY THE DESK, AND WEB-FORM SUBMISSIONS DROPPED TO
001500*          FLAT FILE BY THE FRONT-END NIGHTLY).  SAME SHAPE THIS
001600*          SHOP HAS ALWAYS USED FOR AN INTAKE EDIT - VALIDATE,
001700*          SPLIT GOOD FROM BAD, ASSIGN KEYS TO THE GOOD ONES,
001800*          APPEND THEM TO THE MASTER.
001900*
002000*          EVERY REPORT THAT PASSES EDIT IS ASSIGNED THE NEXT
002100*          RPT-ID OFF THE ID-CONTROL CARD, DEFAULTED TO STATUS
002200*          "pending", AND APPENDED TO THE REPORT MASTER (WHICH
002300*          STAYS IN ASCENDING RPT-ID ORDER SINCE IDS ARE HANDED
002400*          OUT IN ORDER AND THE MASTER IS NEVER RESEQUENCED).
002500*
002600******************************************************************
002700*
002800*          INPUT FILE              -   WNEX01.REPORTS.SUBMITTED
002900*
003000*          ID CONTROL CARD (I-O)   -   WNEX01.REPORTS.IDCTL
003100*
003200*          REPORT MASTER (EXTEND)  -   WNEX01.REPORTS.MASTER
003300*
003400*          ERROR FILE PRODUCED     -   WNEX01.REPORTS.ERRORS
003500*
003600*          DUMP FILE               -   SYSOUT
003700*
003800******************************************************************
003900*    CHANGE LOG
004000*------------------------------------------------------------------
004100*    DATE     BY    REQUEST    DESCRIPTION
004200*    -------- ----- ---------- --------------------------------
004300*    09/30/99 RVP   WM-0151    ORIGINAL PROGRAM
004400*    11/08/99 JKL   WM-0155    CATEGORY EDIT ADDED - DESK HAD BEEN
004500*                              KEYING FREE-TEXT CATEGORIES, SEE
004600*                              340-VALIDATE-CATEGORY BELOW
004700*    01/06/00 RVP   WM-0162    Y2K - RPT-CREATED-TS BUILT FROM
004800*                              FUNCTION CURRENT-DATE, ALREADY A
004900*                              FULL CCYYMMDDHHMMSS, NO CHANGE
005000*                              REQUIRED, LOGGED FOR THE FILE
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300 
006400     SELECT RPT-SUBMIT-FILE
006500     ASSIGN TO UT-S-RPTSUB
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS IFCODE.
006800 
006900     SELECT RPT-ID-CTL
007000     ASSIGN TO UT-S-RPTIDCT
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS CFCODE.
007300 
007400     SELECT RPT-MSTR
007500     ASSIGN TO UT-S-RPTMSTR
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800 
007900     SELECT RPT-ERR-FILE
008000     ASSIGN TO UT-S-RPTERR
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS EFCODE.
008300 
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC                     PIC X(132).
009300 
009400****** ONE RAW SUBMISSION PER RECORD - NO RPT-ID, NO STATUS,
009500****** NO TIMESTAMP YET, THOSE ARE ASSIGNED BY THIS PROGRAM
009600 FD  RPT-SUBMIT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 160 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS RPT-SUBMIT-REC.
010200 01  RPT-SUBMIT-REC                 PIC X(160).
010300 
010400****** ONE-RECORD CONTROL FILE CARRYING THE LAST RPT-ID HANDED
010500****** OUT - READ AT HOUSEKEEPING, REWRITTEN WHOLE AT CLEANUP
010600****** WITH THE NEW HIGH-WATER MARK - SAME SORT OF ONE-CARD
010700****** CONTROL FILE WMSTATS READS FOR ITS NODE-DETAIL REQUEST
010800 FD  RPT-ID-CTL
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS RPT-ID-CTL-REC.
011400 01  RPT-ID-CTL-REC                 PIC X(80).
011500 
011600****** APPENDED TO, NEVER REWRITTEN - EXTEND OPEN MODE ONLY
011700 FD  RPT-MSTR
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 220 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS RPT-MSTR-REC.
012300 01  RPT-MSTR-REC                   PIC X(220).
012400 
012500 FD  RPT-ERR-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 200 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RPT-ERR-REC.
013100 01  RPT-ERR-REC.
013200     05  ERR-MSG                    PIC X(40).
013300     05  ERR-REST-OF-REC            PIC X(160).
013400 01  RPT-ERR-REC-ALT REDEFINES RPT-ERR-REC PIC X(200).
013500 
013600 WORKING-STORAGE SECTION.
013700 
013800 01  FILE-STATUS-CODES.
013900     05  IFCODE                     PIC X(02).
014000         88  NO-MORE-SUBMISSIONS    VALUE "10".
014100     05  CFCODE                     PIC X(02).
014200     05  OFCODE                     PIC X(02).
014300     05  EFCODE                     PIC X(02).
014400 
014500** RAW SUBMISSION, LAID OUT LOCAL TO THIS PROGRAM THE SAME WAY
014600** THIS SHOP KEEPS ONE-OFF INTAKE LAYOUTS LOCAL RATHER THAN
014700** IN A SHARED COPYBOOK
014800 01  WS-SUBMIT-REC.
014900     05  SUB-LATITUDE               PIC S9(03)V9(04).
015000     05  SUB-LONGITUDE              PIC S9(03)V9(04).
015100     05  SUB-DESCRIPTION            PIC X(100).
015200     05  SUB-CATEGORY               PIC X(10).
015300     05  SUB-REPORTER-NAME          PIC X(30).
015400     05  FILLER                     PIC X(06).
015500 
015600 01  WS-ID-CTL-REC.
015700     05  CTL-LAST-RPT-ID            PIC 9(06).
015800     05  FILLER                     PIC X(74).
015900 
016000** QSAM FILE
016100 COPY WMRPT.
016200 
016300 01  FLAGS-AND-SWITCHES.
016400     05  MORE-SUBMISSIONS-SW        PIC X(01) VALUE "Y".
016500         88  MORE-SUBMISSIONS       VALUE "Y".
016600         88  NO-MORE-SUBMIT-RECS    VALUE "N".
016700     05  ERROR-FOUND-SW             PIC X(01) VALUE "N".
016800         88  RECORD-ERROR-FOUND     VALUE "Y".
016900         88  VALID-RECORD           VALUE "N".
017000 
017100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017200     05  RECORDS-READ               PIC S9(07) COMP VALUE ZERO.
017300     05  RECORDS-WRITTEN            PIC S9(07) COMP VALUE ZERO.
017400     05  RECORDS-IN-ERROR           PIC S9(07) COMP VALUE ZERO.
017500     05  WS-DESC-LTH                PIC S9(04) COMP VALUE ZERO.
017600 
017700** TODAY'S DATE/TIME, MOVED TO RPT-CREATED-TS ON EVERY ACCEPTED
017800** REPORT - SEE WM-0162 ABOVE
017900 01  WS-CURRENT-DATE-FIELDS.
018000     05  WS-CURRENT-CCYYMMDD        PIC 9(08).
018100     05  WS-CURRENT-HHMMSS          PIC 9(06).
018200     05  FILLER                     PIC X(08).
018300 01  WS-CCYYMMDDHHMMSS REDEFINES WS-CURRENT-DATE-FIELDS.
018400     05  WS-TODAY-TIMESTAMP         PIC X(14).
018500     05  FILLER                     PIC X(08).
018600 
018700** ALPHA TRACE OF THE NEWLY-ASSIGNED RPT-ID, DISPLAYED ON THE
018800** CONSOLE WHEN A REPORT IS ACCEPTED - A BARE DISPLAY OF A
018900** ZONED-NUMERIC FIELD READS POORLY IN THE JOB LOG
019000 01  WS-NEW-ID-TRACE-AREA.
019100     05  WS-NEW-ID-TRACE            PIC 9(06).
019200     05  FILLER                     PIC X(02).
019300 01  WS-NEW-ID-TRACE-ALT REDEFINES WS-NEW-ID-TRACE-AREA.
019400     05  WS-NEW-ID-TRACE-X          PIC X(06).
019500     05  FILLER                     PIC X(02).
019600 
019700 01  PARA-NAME                      PIC X(20) VALUE SPACES.
019800 
019900 COPY WMABEND.
020000 
020100 PROCEDURE DIVISION.
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020300     PERFORM 100-MAINLINE THRU 100-EXIT
020400             UNTIL NO-MORE-SUBMIT-RECS.
020500     PERFORM 900-CLEANUP THRU 900-EXIT.
020600     MOVE ZERO TO RETURN-CODE.
020700     GOBACK.
020800 
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB WMRPTEDT ********".
021200     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
021300 
021400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021500 
021600     READ RPT-ID-CTL INTO WS-ID-CTL-REC
021700         AT END
021800         MOVE "MISSING RPT-ID CONTROL CARD" TO ABEND-REASON
021900         GO TO 1000-ABEND-RTN
022000     END-READ.
022100 
022200     READ RPT-SUBMIT-FILE INTO WS-SUBMIT-REC
022300         AT END
022400         MOVE "N" TO MORE-SUBMISSIONS-SW
022500         GO TO 000-EXIT
022600     END-READ.
022700     ADD +1 TO RECORDS-READ.
022800 000-EXIT.
022900     EXIT.
023000 
023100 100-MAINLINE.
023200     MOVE "100-MAINLINE" TO PARA-NAME.
023300     PERFORM 200-EDIT-NEW-REPORT THRU 200-EXIT.
023400 
023500     IF RECORD-ERROR-FOUND
023600         PERFORM 710-WRITE-RPT-ERROR THRU 710-EXIT
023700     ELSE
023800         PERFORM 700-WRITE-GOOD-REPORT THRU 700-EXIT.
023900 
024000     READ RPT-SUBMIT-FILE INTO WS-SUBMIT-REC
024100         AT END
024200         MOVE "N" TO MORE-SUBMISSIONS-SW
024300         GO TO 100-EXIT
024400     END-READ.
024500     ADD +1 TO RECORDS-READ.
024600 100-EXIT.
024700     EXIT.
024800 
024900***  U8 REPORT VALIDATION - COORDINATES, DESCRIPTION LENGTH AND
025000***  CATEGORY.  FALLS THROUGH TO 700-WRITE-GOOD-REPORT WHEN ALL
025100***  THREE PASS.
025200 200-EDIT-NEW-REPORT.
025300     MOVE "200-EDIT-NEW-REPORT" TO PARA-NAME.
025400     MOVE "N" TO ERROR-FOUND-SW.
025500 
025600     PERFORM 300-VALIDATE-COORDS THRU 300-EXIT.
025700     IF VALID-RECORD
025800         PERFORM 320-VALIDATE-DESC THRU 320-EXIT.
025900     IF VALID-RECORD
026000         PERFORM 340-VALIDATE-CATEGORY THRU 340-EXIT.
026100 200-EXIT.
026200     EXIT.
026300 
026400 300-VALIDATE-COORDS.
026500     MOVE "300-VALIDATE-COORDS" TO PARA-NAME.
026600     IF SUB-LATITUDE < -90.0000 OR SUB-LATITUDE > 90.0000
026700         MOVE "*** LATITUDE OUT OF RANGE" TO ERR-MSG
026800         MOVE "Y" TO ERROR-FOUND-SW
026900         GO TO 300-EXIT.
027000 
027100     IF SUB-LONGITUDE < -180.0000 OR SUB-LONGITUDE > 180.0000
027200         MOVE "*** LONGITUDE OUT OF RANGE" TO ERR-MSG
027300         MOVE "Y" TO ERROR-FOUND-SW
027400         GO TO 300-EXIT.
027500 300-EXIT.
027600     EXIT.
027700 
027800***  DESCRIPTION MUST CARRY AT LEAST 10 NON-BLANK CHARACTERS -
027900***  WMDESCLN RETURNS THE TRIMMED LENGTH, SAME CALLING SHAPE
028000***  THIS SHOP HAS ALWAYS USED FOR A LINKAGE-ONLY LENGTH ROUTINE.
028100 320-VALIDATE-DESC.
028200     MOVE "320-VALIDATE-DESC" TO PARA-NAME.
028300     CALL "WMDESCLN" USING SUB-DESCRIPTION, WS-DESC-LTH.
028400     IF WS-DESC-LTH < 10
028500         MOVE "*** DESCRIPTION TOO SHORT" TO ERR-MSG
028600         MOVE "Y" TO ERROR-FOUND-SW
028700         GO TO 320-EXIT.
028800 320-EXIT.
028900     EXIT.
029000 
029100 340-VALIDATE-CATEGORY.
029200     MOVE "340-VALIDATE-CATEGORY" TO PARA-NAME.
029300     MOVE SUB-CATEGORY TO RPT-CATEGORY.
029400     IF NOT CATEGORY-LEAK AND NOT CATEGORY-POLLUTION
029500        AND NOT CATEGORY-DROUGHT AND NOT CATEGORY-OTHER
029600         MOVE "*** INVALID CATEGORY" TO ERR-MSG
029700         MOVE "Y" TO ERROR-FOUND-SW
029800         GO TO 340-EXIT.
029900 340-EXIT.
030000     EXIT.
030100 
030200***  ASSIGN THE NEXT RPT-ID, DEFAULT STATUS "pending", STAMP
030300***  RPT-CREATED-TS, AND APPEND TO THE MASTER.
030400 700-WRITE-GOOD-REPORT.
030500     MOVE "700-WRITE-GOOD-REPORT" TO PARA-NAME.
030600     ADD +1 TO CTL-LAST-RPT-ID.
030700     MOVE CTL-LAST-RPT-ID TO RPT-ID.
030800     MOVE SUB-LATITUDE TO RPT-LATITUDE.
030900     MOVE SUB-LONGITUDE TO RPT-LONGITUDE.
031000     MOVE SUB-DESCRIPTION TO RPT-DESCRIPTION.
031100     MOVE SUB-CATEGORY TO RPT-CATEGORY.
031200     MOVE "pending      " TO RPT-STATUS.
031300     MOVE SUB-REPORTER-NAME TO RPT-REPORTER-NAME.
031400     MOVE WS-TODAY-TIMESTAMP TO RPT-CREATED-TS.
031500     MOVE SPACES TO RPT-RESOLVED-TS.
031600     MOVE SPACES TO RPT-REJECT-REASON.
031700 
031800     WRITE RPT-MSTR-REC FROM REPORT-RECORD.
031900     ADD +1 TO RECORDS-WRITTEN.
032000 
032100     MOVE CTL-LAST-RPT-ID TO WS-NEW-ID-TRACE.
032200     DISPLAY "** REPORT ACCEPTED - RPT-ID " WS-NEW-ID-TRACE-X.
032300 700-EXIT.
032400     EXIT.
032500 
032600 710-WRITE-RPT-ERROR.
032700     MOVE "710-WRITE-RPT-ERROR" TO PARA-NAME.
032800     MOVE WS-SUBMIT-REC TO ERR-REST-OF-REC.
032900     WRITE RPT-ERR-REC.
033000     ADD +1 TO RECORDS-IN-ERROR.
033100 710-EXIT.
033200     EXIT.
033300 
033400 800-OPEN-FILES.
033500     MOVE "800-OPEN-FILES" TO PARA-NAME.
033600     OPEN INPUT RPT-SUBMIT-FILE.
033700     OPEN I-O RPT-ID-CTL.
033800     OPEN EXTEND RPT-MSTR.
033900     OPEN OUTPUT RPT-ERR-FILE, SYSOUT.
034000 800-EXIT.
034100     EXIT.
034200 
034300 850-CLOSE-FILES.
034400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034500     CLOSE RPT-SUBMIT-FILE, RPT-ID-CTL, RPT-MSTR, RPT-ERR-FILE,
034600           SYSOUT.
034700 850-EXIT.
034800     EXIT.
034900 
035000 900-CLEANUP.
035100     MOVE "900-CLEANUP" TO PARA-NAME.
035200     MOVE WS-ID-CTL-REC TO RPT-ID-CTL-REC.
035300     REWRITE RPT-ID-CTL-REC.
035400 
035500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035600 
035700     DISPLAY "** REPORTS READ      **" RECORDS-READ.
035800     DISPLAY "** REPORTS ACCEPTED  **" RECORDS-WRITTEN.
035900     DISPLAY "** REPORTS REJECTED  **" RECORDS-IN-ERROR.
036000     DISPLAY "** LAST RPT-ID ISSUED**" CTL-LAST-RPT-ID.
036100     DISPLAY "******** NORMAL END OF JOB WMRPTEDT ********".
036200 900-EXIT.
036300     EXIT.
036400 
036500 1000-ABEND-RTN.
036600     MOVE "WMRPTEDT" TO ABEND-PROGRAM-ID.
036700     MOVE PARA-NAME TO ABEND-PARA-NAME.
036800     WRITE SYSOUT-REC FROM ABEND-REC.
036900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037000     DISPLAY "*** ABNORMAL END OF JOB-WMRPTEDT ***" UPON CONSOLE.
037100     MOVE +16 TO RETURN-CODE.
037200     GOBACK.
