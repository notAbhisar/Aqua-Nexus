000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WMRPTUPD.
000400 AUTHOR. R. V. PELLETIER.
000500 INSTALLATION. AQUA NEXUS DATA CENTER.
000600 DATE-WRITTEN. 09/30/99.
000700 DATE-COMPILED. 09/30/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          APPLIES STATUS-CHANGE TRANSACTIONS (FIELD CREW CALLS,
001300*          DESK-CLERK DISPOSITIONS) AGAINST THE CITIZEN REPORT
001400*          MASTER.  FOR EACH UPDATE TRANSACTION, LOOKS UP THE
001500*          REPORT BY RPT-ID, MOVES IN THE NEW STATUS, AND WHEN
001600*          THE NEW STATUS IS "RESOLVED" STAMPS RPT-RESOLVED-TS
001700*          WITH THE TRANSACTION'S UPDATE TIMESTAMP (U8 OF THE
001800*          RULES BOOK).  THE REPORT MASTER IS A SEQUENTIAL FILE,
001900*          NOT VSAM, SO - SAME AS WMTELUPD DOES FOR THE NODE
002000*          MASTER - IT IS LOADED WHOLE INTO A TABLE, UPDATED IN
002100*          PLACE, AND REWRITTEN WHOLE AT CLEANUP.
002200*
002300******************************************************************
002400*
002500*          REPORT MASTER IN        -   WNEX01.REPORTS.MASTER
002600*
002700*          REPORT MASTER OUT       -   WNEX01.REPORTS.MASTER.NEW
002800*
002900*          UPDATE TRANSACTIONS IN  -   WNEX01.REPORTS.UPDATES
003000*
003100*          DUMP FILE               -   SYSOUT
003200*
003300******************************************************************
003400*    CHANGE LOG
003500*------------------------------------------------------------------
003600*    DATE     BY    REQUEST    DESCRIPTION
003700*    -------- ----- ---------- --------------------------------
003800*    09/30/99 RVP   WM-0151    ORIGINAL PROGRAM
003900*    11/18/99 JKL   WM-0158    UPDATE-TIMESTAMP NOW DEFAULTED TO
004000*                              SYSTEM DATE/TIME WHEN THE CALLING
004100*                              TRANSACTION LEAVES IT BLANK - DESK
004200*                              CLERKS WERE KEYING "RESOLVED" ROWS
004300*                              WITH NO TIMESTAMP AT ALL
004400*    01/06/00 RVP   WM-0162    Y2K - CONFIRMED RT-RESOLVED-TS AND
004500*                              RU-UPD-TIMESTAMP ARE BOTH FULL
004600*                              CCYYMMDDHHMMSS (14), NO WINDOWING
004700*                              LOGIC NEEDED, LOGGED FOR THE FILE
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000 
006100     SELECT RPT-UPD-FILE
006200     ASSIGN TO UT-S-RPTUPD
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS UFCODE.
006500 
006600     SELECT RPT-MSTR-IN
006700     ASSIGN TO UT-S-RPTMSTR
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS RFCODE.
007000 
007100     SELECT RPT-MSTR-OUT
007200     ASSIGN TO UT-S-RPTOUT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC                     PIC X(132).
008500 
008600****** ONE STATUS-CHANGE TRANSACTION PER RECORD - NOT REQUIRED
008700****** TO BE IN RPT-ID SEQUENCE, SEE 100-MAINLINE BELOW
008800 FD  RPT-UPD-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 80 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS RPT-UPD-REC.
009400 01  RPT-UPD-REC                    PIC X(80).
009500 
009600 FD  RPT-MSTR-IN
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 220 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS RPT-MSTR-IN-REC.
010200 01  RPT-MSTR-IN-REC                PIC X(220).
010300 
010400****** REWRITTEN IN FULL AT CLEANUP - SAME DESIGN AS WMTELUPD'S
010500****** NODE-MSTR-OUT, SEE WM-0151 ABOVE
010600 FD  RPT-MSTR-OUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 220 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS RPT-MSTR-OUT-REC.
011200 01  RPT-MSTR-OUT-REC               PIC X(220).
011300 
011400 WORKING-STORAGE SECTION.
011500 
011600 01  FILE-STATUS-CODES.
011700     05  UFCODE                     PIC X(02).
011800         88  NO-MORE-UPDATE-RECS    VALUE "10".
011900     05  RFCODE                     PIC X(02).
012000         88  END-OF-RPT-MSTR        VALUE "10".
012100     05  OFCODE                     PIC X(02).
012200 
012300** ONE STATUS-CHANGE TRANSACTION - LAID OUT HERE RATHER THAN IN
012400** A SEPARATE COPYBOOK, SAME AS THIS SHOP KEEPS SMALL ONE-OFF
012500** TRANSACTION LAYOUTS LOCAL TO THE PROGRAM THAT READS THEM
012600 01  RU-TRANSACTION-REC.
012700     05  RU-RPT-ID                  PIC 9(06).
012800     05  RU-NEW-STATUS               PIC X(13).
012900         88  RU-TO-PENDING          VALUE "pending      ".
013000         88  RU-TO-INVESTIGATING    VALUE "investigating".
013100         88  RU-TO-RESOLVED         VALUE "resolved     ".
013200         88  RU-TO-REJECTED         VALUE "rejected     ".
013300     05  RU-UPD-TIMESTAMP           PIC X(14).
013400     05  RU-REJECT-REASON           PIC X(15).
013500     05  FILLER                     PIC X(32).
013600 
013700** QSAM FILE
013800 COPY WMRPT.
013900 
014000 01  WS-REPORT-TABLE.
014100     05  RT-TBL-ENTRY OCCURS 2000 TIMES
014200         ASCENDING KEY IS RT-RPT-ID
014300         INDEXED BY RT-IDX, RT-SAVE-IDX.
014400         10  RT-RPT-ID              PIC 9(06).
014500         10  RT-REC.
014600             15  RT-LATITUDE        PIC S9(03)V9(04).
014700             15  RT-LONGITUDE       PIC S9(03)V9(04).
014800             15  RT-DESCRIPTION     PIC X(100).
014900             15  RT-CATEGORY        PIC X(10).
015000             15  RT-STATUS          PIC X(13).
015100             15  RT-REPORTER-NAME   PIC X(30).
015200             15  RT-CREATED-TS      PIC X(14).
015300             15  RT-RESOLVED-TS     PIC X(14).
015400             15  RT-REJECT-REASON   PIC X(15).
015500             15  FILLER             PIC X(04).
015600 
015700** ALTERNATE VIEW OF A TABLE ENTRY, USED ONLY TO MOVE THE WHOLE
015800** 214-BYTE REMAINDER OF THE MASTER RECORD IN AND OUT OF THE
015900** TABLE WITHOUT A FIELD-BY-FIELD MOVE - SAME IDIOM AS
016000** WMTELUPD'S NT-NODE-REC-ALT
016100 01  RT-REC-ALT REDEFINES RT-REC    PIC X(214).
016200 
016300 01  WS-TABLE-COUNTS.
016400     05  RPT-TABLE-SIZE             PIC 9(04) COMP VALUE ZERO.
016500 
016600** TODAY'S DATE/TIME, USED ONLY TO DEFAULT A BLANK TRANSACTION
016700** TIMESTAMP - SEE WM-0158 ABOVE
016800 01  WS-CURRENT-DATE-FIELDS.
016900     05  WS-CURRENT-CCYYMMDD        PIC 9(08).
017000     05  WS-CURRENT-HHMMSS          PIC 9(06).
017100     05  FILLER                     PIC X(08).
017200 01  WS-CCYYMMDDHHMMSS REDEFINES WS-CURRENT-DATE-FIELDS.
017300     05  WS-DEFAULT-TIMESTAMP       PIC X(14).
017400     05  FILLER                     PIC X(08).
017500 
017600** ALPHA TRACE OF THE REQUESTED RPT-ID, DISPLAYED ON THE CONSOLE
017700** WHEN A TRANSACTION CANNOT BE MATCHED TO THE MASTER - A BARE
017800** DISPLAY OF A ZONED-NUMERIC FIELD IS HARD TO READ IN THE JOB
017900** LOG WHEN IT IS STILL CARRYING SIGN-OVERPUNCH
018000 01  WS-RPT-ID-TRACE-AREA.
018100     05  WS-RPT-ID-TRACE            PIC 9(06).
018200     05  FILLER                     PIC X(02).
018300 01  WS-RPT-ID-TRACE-ALT REDEFINES WS-RPT-ID-TRACE-AREA.
018400     05  WS-RPT-ID-TRACE-X          PIC X(06).
018500     05  FILLER                     PIC X(02).
018600 
018700 01  FLAGS-AND-SWITCHES.
018800     05  MORE-UPDATES-SW            PIC X(01) VALUE "Y".
018900         88  MORE-UPDATES           VALUE "Y".
019000         88  NO-MORE-UPDATES        VALUE "N".
019100     05  MORE-REPORTS-SW            PIC X(01) VALUE "Y".
019200         88  MORE-REPORTS           VALUE "Y".
019300         88  END-OF-REPORT-MSTR     VALUE "N".
019400     05  RPT-FOUND-SW               PIC X(01) VALUE "N".
019500         88  RPT-ON-TABLE           VALUE "Y".
019600         88  RPT-NOT-ON-TABLE       VALUE "N".
019700 
019800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019900     05  RECORDS-READ               PIC S9(07) COMP VALUE ZERO.
020000     05  UPDATES-READ               PIC S9(07) COMP VALUE ZERO.
020100     05  UPDATES-APPLIED            PIC S9(07) COMP VALUE ZERO.
020200     05  UPDATES-REJECTED           PIC S9(07) COMP VALUE ZERO.
020300     05  RESOLVED-THIS-RUN          PIC S9(07) COMP VALUE ZERO.
020400     05  WS-SUB                     PIC 9(04) COMP VALUE ZERO.
020500 
020600 01  PARA-NAME                      PIC X(20) VALUE SPACES.
020700 
020800 COPY WMABEND.
020900 
021000 PROCEDURE DIVISION.
021100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021200     PERFORM 100-MAINLINE THRU 100-EXIT
021300             UNTIL NO-MORE-UPDATES.
021400     PERFORM 900-CLEANUP THRU 900-EXIT.
021500     MOVE ZERO TO RETURN-CODE.
021600     GOBACK.
021700 
021800 000-HOUSEKEEPING.
021900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022000     DISPLAY "******** BEGIN JOB WMRPTUPD ********".
022100     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
022200 
022300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022400     PERFORM 810-LOAD-REPORT-TABLE THRU 810-EXIT
022500             VARYING RT-IDX FROM 1 BY 1
022600             UNTIL END-OF-REPORT-MSTR.
022700 
022800     IF RPT-TABLE-SIZE = ZERO
022900         MOVE "EMPTY REPORT MASTER TABLE" TO ABEND-REASON
023000         GO TO 1000-ABEND-RTN.
023100 
023200     READ RPT-UPD-FILE INTO RU-TRANSACTION-REC
023300         AT END
023400         MOVE "N" TO MORE-UPDATES-SW
023500         GO TO 000-EXIT
023600     END-READ.
023700     ADD +1 TO UPDATES-READ.
023800 000-EXIT.
023900     EXIT.
024000 
024100 100-MAINLINE.
024200     MOVE "100-MAINLINE" TO PARA-NAME.
024300     IF RU-UPD-TIMESTAMP = SPACES OR LOW-VALUES
024400         MOVE WS-DEFAULT-TIMESTAMP TO RU-UPD-TIMESTAMP.
024500 
024600     MOVE "N" TO RPT-FOUND-SW.
024700     SEARCH ALL RT-TBL-ENTRY
024800         AT END
024900             MOVE "N" TO RPT-FOUND-SW
025000         WHEN RT-RPT-ID (RT-IDX) = RU-RPT-ID
025100             MOVE "Y" TO RPT-FOUND-SW
025200     END-SEARCH.
025300 
025400     IF RPT-NOT-ON-TABLE
025500         MOVE RU-RPT-ID TO WS-RPT-ID-TRACE
025600         DISPLAY "** UNMATCHED RPT-ID - " WS-RPT-ID-TRACE-X
025700             " **" UPON CONSOLE
025800         ADD +1 TO UPDATES-REJECTED
025900         GO TO 100-EXIT.
026000 
026100     SET RT-SAVE-IDX TO RT-IDX.
026200     PERFORM 400-APPLY-STATUS-UPDATE THRU 400-EXIT.
026300 
026400     READ RPT-UPD-FILE INTO RU-TRANSACTION-REC
026500         AT END
026600         MOVE "N" TO MORE-UPDATES-SW
026700         GO TO 100-EXIT
026800     END-READ.
026900     ADD +1 TO UPDATES-READ.
027000 100-EXIT.
027100     EXIT.
027200 
027300***  U8 REPORT LIFECYCLE UPDATE - MOVE IN THE NEW STATUS; WHEN
027400***  THE NEW STATUS IS "RESOLVED", STAMP RT-RESOLVED-TS WITH THE
027500***  TRANSACTION'S UPDATE TIMESTAMP; WHEN IT IS "REJECTED",
027600***  CARRY THE REJECT REASON FORWARD TOO.
027700 400-APPLY-STATUS-UPDATE.
027800     MOVE "400-APPLY-STATUS-UPDATE" TO PARA-NAME.
027900     MOVE RU-NEW-STATUS TO RT-STATUS (RT-SAVE-IDX).
028000 
028100     IF RU-TO-RESOLVED
028200         MOVE RU-UPD-TIMESTAMP TO RT-RESOLVED-TS (RT-SAVE-IDX)
028300         ADD +1 TO RESOLVED-THIS-RUN.
028400 
028500     IF RU-TO-REJECTED
028600         MOVE RU-REJECT-REASON TO RT-REJECT-REASON (RT-SAVE-IDX).
028700 
028800     ADD +1 TO UPDATES-APPLIED.
028900 400-EXIT.
029000     EXIT.
029100 
029200 800-OPEN-FILES.
029300     MOVE "800-OPEN-FILES" TO PARA-NAME.
029400     OPEN INPUT RPT-UPD-FILE, RPT-MSTR-IN.
029500     OPEN OUTPUT RPT-MSTR-OUT, SYSOUT.
029600 800-EXIT.
029700     EXIT.
029800 
029900 810-LOAD-REPORT-TABLE.
030000     MOVE "810-LOAD-REPORT-TABLE" TO PARA-NAME.
030100     READ RPT-MSTR-IN INTO REPORT-RECORD
030200         AT END
030300         MOVE "N" TO MORE-REPORTS-SW
030400         GO TO 810-EXIT
030500     END-READ.
030600     ADD +1 TO RECORDS-READ.
030700 
030800     MOVE RPT-ID TO RT-RPT-ID (RT-IDX).
030900     MOVE RPT-LATITUDE TO RT-LATITUDE (RT-IDX).
031000     MOVE RPT-LONGITUDE TO RT-LONGITUDE (RT-IDX).
031100     MOVE RPT-DESCRIPTION TO RT-DESCRIPTION (RT-IDX).
031200     MOVE RPT-CATEGORY TO RT-CATEGORY (RT-IDX).
031300     MOVE RPT-STATUS TO RT-STATUS (RT-IDX).
031400     MOVE RPT-REPORTER-NAME TO RT-REPORTER-NAME (RT-IDX).
031500     MOVE RPT-CREATED-TS TO RT-CREATED-TS (RT-IDX).
031600     MOVE RPT-RESOLVED-TS TO RT-RESOLVED-TS (RT-IDX).
031700     MOVE RPT-REJECT-REASON TO RT-REJECT-REASON (RT-IDX).
031800     SET RPT-TABLE-SIZE TO RT-IDX.
031900 810-EXIT.
032000     EXIT.
032100 
032200 850-CLOSE-FILES.
032300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032400     CLOSE RPT-UPD-FILE, RPT-MSTR-IN, RPT-MSTR-OUT, SYSOUT.
032500 850-EXIT.
032600     EXIT.
032700 
032800 900-CLEANUP.
032900     MOVE "900-CLEANUP" TO PARA-NAME.
033000     PERFORM 910-REWRITE-REPORT-TABLE THRU 910-EXIT
033100             VARYING WS-SUB FROM 1 BY 1
033200             UNTIL WS-SUB > RPT-TABLE-SIZE.
033300 
033400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033500 
033600     DISPLAY "** REPORT MASTER RECORDS READ **" RECORDS-READ.
033700     DISPLAY "** UPDATE TRANSACTIONS READ   **" UPDATES-READ.
033800     DISPLAY "** UPDATES APPLIED            **" UPDATES-APPLIED.
033900     DISPLAY "** UPDATES REJECTED-NO MATCH  **" UPDATES-REJECTED.
034000     DISPLAY "** RESOLVED THIS RUN          **" RESOLVED-THIS-RUN.
034100     DISPLAY "******** NORMAL END OF JOB WMRPTUPD ********".
034200 900-EXIT.
034300     EXIT.
034400 
034500 910-REWRITE-REPORT-TABLE.
034600     MOVE "910-REWRITE-REPORT-TABLE" TO PARA-NAME.
034700     MOVE RT-RPT-ID (WS-SUB) TO RPT-ID.
034800     MOVE RT-LATITUDE (WS-SUB) TO RPT-LATITUDE.
034900     MOVE RT-LONGITUDE (WS-SUB) TO RPT-LONGITUDE.
035000     MOVE RT-DESCRIPTION (WS-SUB) TO RPT-DESCRIPTION.
035100     MOVE RT-CATEGORY (WS-SUB) TO RPT-CATEGORY.
035200     MOVE RT-STATUS (WS-SUB) TO RPT-STATUS.
035300     MOVE RT-REPORTER-NAME (WS-SUB) TO RPT-REPORTER-NAME.
035400     MOVE RT-CREATED-TS (WS-SUB) TO RPT-CREATED-TS.
035500     MOVE RT-RESOLVED-TS (WS-SUB) TO RPT-RESOLVED-TS.
035600     MOVE RT-REJECT-REASON (WS-SUB) TO RPT-REJECT-REASON.
035700     WRITE RPT-MSTR-OUT-REC FROM REPORT-RECORD.
035800 910-EXIT.
035900     EXIT.
036000 
036100 1000-ABEND-RTN.
036200     MOVE "WMRPTUPD" TO ABEND-PROGRAM-ID.
036300     MOVE PARA-NAME TO ABEND-PARA-NAME.
036400     WRITE SYSOUT-REC FROM ABEND-REC.
036500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036600     DISPLAY "*** ABNORMAL END OF JOB-WMRPTUPD ***" UPON CONSOLE.
036700     MOVE +16 TO RETURN-CODE.
036800     GOBACK.
