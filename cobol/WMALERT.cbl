000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WMALERT.
000400 AUTHOR. D. M. TRAN.
000500 INSTALLATION. AQUA NEXUS DATA CENTER.
000600 DATE-WRITTEN. 11/19/96.
000700 DATE-COMPILED. 11/19/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE NODE MASTER INTO A TABLE, THEN
001300*          SCANS THE CYCLE'S TELEMETRY FILE TO FIND EACH NODE'S
001400*          LATEST READING (THE LAST ONE SEEN FOR THAT NODE-ID).
001500*          IT THEN WALKS THE NODE TABLE ONE MORE TIME APPLYING
001600*          THE CONTEXT-SPECIFIC ALERT RULES (URBAN, RURAL,
001700*          INDUSTRIAL) AND WRITES ONE ALERT RECORD PER RULE
001800*          TRIGGERED.  A NODE WITH NO READING IN THE CYCLE IS
001900*          SKIPPED ENTIRELY.
002000*
002100******************************************************************
002200*
002300*          NODE MASTER (TABLE)     -   WNEX01.NODE.MASTER
002400*
002500*          TELEMETRY INPUT         -   WNEX01.TELEMETRY.DAILY
002600*
002700*          ALERT FILE PRODUCED     -   WNEX01.ALERTS.DAILY
002800*
002900*          DUMP FILE               -   SYSOUT
003000*
003100******************************************************************
003200*    CHANGE LOG
003300*------------------------------------------------------------------
003400*    DATE     BY    REQUEST    DESCRIPTION
003500*    -------- ----- ---------- --------------------------------
003600*    11/19/96 DMT   WM-0074    ORIGINAL PROGRAM
003700*    08/02/98 JKL   WM-0112    RURAL RULES NOW FALL BACK TO THE
003800*                              NODE MASTER'S AQUIFER/RECHARGE
003900*                              VALUE WHEN THE READING DOES NOT
004000*                              CARRY ONE - MATCHES THE "READING,
004100*                              ELSE NODE MASTER VALUE" WORDING
004200*                              IN THE RULES BOOK
004300*    02/14/99 RVP   WM-0140    Y2K DATE WORK - SEE WMTELE/WMALRT
004400*                              COPYBOOK LOGS
004500*    06/03/99 JKL   WM-0146    NODE TABLE SEARCH NOW SEARCH ALL -
004600*                              MASTER IS SORTED ASCENDING
004700*    10/12/99 JKL   WM-0153    A NODE CAN NOW TRIGGER MORE THAN
004800*                              ONE ALERT TYPE IN THE SAME CYCLE -
004900*                              DISTINCT-NODE COUNT WAS BEING
005000*                              BUMPED ONCE PER ALERT, NOT ONCE
005100*                              PER NODE
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400 
006500     SELECT NODE-MSTR
006600     ASSIGN TO UT-S-NODEMSTR
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS NFCODE.
006900 
007000     SELECT TELE-IN
007100     ASSIGN TO UT-S-TELEIN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS IFCODE.
007400 
007500     SELECT ALERT-OUT
007600     ASSIGN TO UT-S-ALERTOUT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900 
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC                     PIC X(132).
008900 
009000 FD  NODE-MSTR
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 150 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS NODE-MSTR-REC.
009600 01  NODE-MSTR-REC                  PIC X(150).
009700** ALPHA VIEW OF THE LEADING NODE-ID ON THE RAW MASTER RECORD,
009800** USED ONLY WHEN TRACING A TABLE-LOAD PROBLEM TO SYSOUT
009900 01  NODE-MSTR-REC-ALT REDEFINES NODE-MSTR-REC.
010000     05  NM-TRACE-NODE-ID           PIC X(05).
010100     05  FILLER                     PIC X(145).
010200 
010300 FD  TELE-IN
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 100 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS TELE-IN-REC.
010900 01  TELE-IN-REC                    PIC X(100).
011000 
011100 FD  ALERT-OUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 150 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS ALERT-OUT-REC.
011700 01  ALERT-OUT-REC                  PIC X(150).
011800** ALPHA VIEW OF THE ALERTED NODE-ID, USED ONLY FOR THE
011900** CONSOLE TRACE OF THE LAST ALERT WRITTEN
012000 01  ALERT-OUT-REC-ALT REDEFINES ALERT-OUT-REC.
012100     05  ALT-TRACE-NODE-ID          PIC X(05).
012200     05  FILLER                     PIC X(145).
012300 
012400 WORKING-STORAGE SECTION.
012500 
012600 01  FILE-STATUS-CODES.
012700     05  NFCODE                     PIC X(02).
012800         88  NO-MORE-NODES          VALUE "10".
012900     05  IFCODE                     PIC X(02).
013000         88  NO-MORE-TELEMETRY      VALUE "10".
013100     05  OFCODE                     PIC X(02).
013200 
013300** QSAM FILE
013400 COPY WMNODE.
013500** QSAM FILE
013600 COPY WMTELE.
013700** QSAM FILE
013800 COPY WMALRT.
013900 
014000 01  WS-NODE-TABLE.
014100     05  NODE-TBL-ENTRY OCCURS 2000 TIMES
014200         ASCENDING KEY IS NT-NODE-ID
014300         INDEXED BY NT-IDX, NT-SAVE-IDX.
014400         10  NT-NODE-ID             PIC 9(05).
014500         10  NT-NAME                PIC X(30).
014600         10  NT-TYPE                PIC X(10).
014700         10  NT-DISTRICT            PIC X(20).
014800         10  NT-AQUIFER-DEPTH       PIC 9(03)V9.
014900         10  NT-RECHARGE-RATE       PIC 9(03)V99.
015000         10  NT-FACILITY-TYPE       PIC X(10).
015100         10  NT-HAS-READING-SW      PIC X(01) VALUE "N".
015200             88  NT-HAS-READING     VALUE "Y".
015300         10  NT-FLOW-RATE           PIC 9(04)V99.
015400         10  NT-PRESSURE            PIC 9(03)V99.
015500         10  NT-PH-LEVEL            PIC 9(02)V99.
015600         10  NT-TEMPERATURE         PIC S9(03)V99.
015700         10  NT-TURBIDITY           PIC 9(03)V99.
015800         10  NT-TEL-AQUIFER-DEPTH   PIC 9(03)V9.
015900         10  NT-TEL-RECHARGE-RATE   PIC 9(03)V99.
016000         10  NT-TEL-TIMESTAMP       PIC X(14).
016100 
016200 01  WS-SCRATCH-TYPE                PIC X(10).
016300 01  WS-SCRATCH-TYPE-ALT REDEFINES WS-SCRATCH-TYPE.
016400     05  WS-SCRATCH-TYPE-1          PIC X(01).
016500     05  FILLER                     PIC X(09).
016600 
016700 01  WS-TABLE-COUNTS.
016800     05  NODE-TABLE-SIZE            PIC 9(04) COMP VALUE ZERO.
016900 
017000 01  FLAGS-AND-SWITCHES.
017100     05  MORE-NODES-SW              PIC X(01) VALUE "Y".
017200         88  MORE-NODES             VALUE "Y".
017300         88  END-OF-NODE-MSTR       VALUE "N".
017400     05  MORE-TELEMETRY-SW          PIC X(01) VALUE "Y".
017500         88  MORE-TELEMETRY         VALUE "Y".
017600         88  NO-MORE-TELE-RECS      VALUE "N".
017700     05  NODE-FOUND-SW              PIC X(01) VALUE "N".
017800         88  NODE-ON-TABLE          VALUE "Y".
017900         88  NODE-NOT-ON-TABLE      VALUE "N".
018000     05  NODE-ALERTED-SW            PIC X(01) VALUE "N".
018100         88  NODE-ALERTED-THIS-PASS VALUE "Y".
018200 
018300 01  WS-EFFECTIVE-VALUES.
018400     05  WS-EFF-AQUIFER-DEPTH       PIC 9(03)V9.
018500     05  WS-EFF-RECHARGE-RATE       PIC 9(03)V99.
018600 
018700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018800     05  ALERTS-WRITTEN             PIC S9(07) COMP VALUE ZERO.
018900     05  NODES-ALERTED              PIC S9(07) COMP VALUE ZERO.
019000     05  WS-SUB                     PIC 9(04) COMP VALUE ZERO.
019100 
019200 01  PARA-NAME                      PIC X(20) VALUE SPACES.
019300 
019400 COPY WMABEND.
019500 
019600 PROCEDURE DIVISION.
019700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019800     PERFORM 100-SCAN-TELEMETRY THRU 100-EXIT
019900             UNTIL NO-MORE-TELE-RECS.
020000     PERFORM 300-APPLY-RULES THRU 300-EXIT
020100             VARYING WS-SUB FROM 1 BY 1
020200             UNTIL WS-SUB > NODE-TABLE-SIZE.
020300     PERFORM 900-CLEANUP THRU 900-EXIT.
020400     MOVE ZERO TO RETURN-CODE.
020500     GOBACK.
020600 
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB WMALERT ********".
021000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021100     PERFORM 810-LOAD-NODE-TABLE THRU 810-EXIT
021200             VARYING NT-IDX FROM 1 BY 1
021300             UNTIL END-OF-NODE-MSTR.
021400 
021500     IF NODE-TABLE-SIZE = ZERO
021600         MOVE "EMPTY NODE MASTER TABLE" TO ABEND-REASON
021700         GO TO 1000-ABEND-RTN.
021800 
021900     READ TELE-IN INTO TELEMETRY-RECORD
022000         AT END
022100         MOVE "N" TO MORE-TELEMETRY-SW
022200     END-READ.
022300 000-EXIT.
022400     EXIT.
022500 
022600***  FOR EACH READING, REPLACE THE TABLE'S "LATEST READING"
022700***  SLOT FOR THAT NODE.  THE FILE IS CHRONOLOGICAL SO THE
022800***  LAST ONE SEEN FOR A NODE AT END-OF-FILE IS ITS LATEST.
022900 100-SCAN-TELEMETRY.
023000     MOVE "100-SCAN-TELEMETRY" TO PARA-NAME.
023100     MOVE "N" TO NODE-FOUND-SW.
023200     SEARCH ALL NODE-TBL-ENTRY
023300         AT END
023400             MOVE "N" TO NODE-FOUND-SW
023500         WHEN NT-NODE-ID (NT-IDX) = TEL-NODE-ID
023600             MOVE "Y" TO NODE-FOUND-SW
023700     END-SEARCH.
023800 
023900     IF NODE-ON-TABLE
024000         MOVE "Y" TO NT-HAS-READING-SW (NT-IDX)
024100         MOVE TEL-FLOW-RATE TO NT-FLOW-RATE (NT-IDX)
024200         MOVE TEL-PRESSURE TO NT-PRESSURE (NT-IDX)
024300         MOVE TEL-PH-LEVEL TO NT-PH-LEVEL (NT-IDX)
024400         MOVE TEL-TEMPERATURE TO NT-TEMPERATURE (NT-IDX)
024500         MOVE TEL-TURBIDITY TO NT-TURBIDITY (NT-IDX)
024600         MOVE TEL-AQUIFER-DEPTH-M TO NT-TEL-AQUIFER-DEPTH (NT-IDX)
024700         MOVE TEL-RECHARGE-RATE TO NT-TEL-RECHARGE-RATE (NT-IDX)
024800         MOVE TEL-TIMESTAMP TO NT-TEL-TIMESTAMP (NT-IDX).
024900 
025000     READ TELE-IN INTO TELEMETRY-RECORD
025100         AT END
025200         MOVE "N" TO MORE-TELEMETRY-SW
025300     END-READ.
025400 100-EXIT.
025500     EXIT.
025600 
025700 300-APPLY-RULES.
025800     MOVE "300-APPLY-RULES" TO PARA-NAME.
025900     IF NOT NT-HAS-READING (WS-SUB)
026000         GO TO 300-EXIT.
026100 
026200     MOVE "N" TO NODE-ALERTED-SW.
026300     MOVE NT-TYPE (WS-SUB) TO WS-SCRATCH-TYPE.
026400 
026500     IF WS-SCRATCH-TYPE = "urban     "
026600         PERFORM 310-URBAN-RULES THRU 310-EXIT
026700     ELSE IF WS-SCRATCH-TYPE = "rural     "
026800         PERFORM 320-RURAL-RULES THRU 320-EXIT
026900     ELSE IF WS-SCRATCH-TYPE = "industrial"
027000         PERFORM 330-INDUSTRIAL-RULES THRU 330-EXIT.
027100 
027200     IF NODE-ALERTED-THIS-PASS
027300         ADD +1 TO NODES-ALERTED.
027400 300-EXIT.
027500     EXIT.
027600 
027700 310-URBAN-RULES.
027800     MOVE "310-URBAN-RULES" TO PARA-NAME.
027900     IF NT-PRESSURE (WS-SUB) NOT = ZERO AND
028000        NT-PRESSURE (WS-SUB) < 30.00
028100         MOVE "critical" TO ALT-SEVERITY
028200         MOVE "pressure    " TO ALT-TYPE
028300         MOVE "Low Pressure Detected         " TO ALT-TITLE
028400         MOVE NT-PRESSURE (WS-SUB) TO ALT-VALUE
028500         MOVE "30 PSI      " TO ALT-THRESHOLD
028600         PERFORM 400-WRITE-ALERT THRU 400-EXIT.
028700 
028800     IF NT-FLOW-RATE (WS-SUB) NOT = ZERO AND
028900        NT-FLOW-RATE (WS-SUB) < 10.00
029000         MOVE "warning " TO ALT-SEVERITY
029100         MOVE "flow_rate   " TO ALT-TYPE
029200         MOVE "Low Flow Rate                 " TO ALT-TITLE
029300         MOVE NT-FLOW-RATE (WS-SUB) TO ALT-VALUE
029400         MOVE "10 LPS      " TO ALT-THRESHOLD
029500         PERFORM 400-WRITE-ALERT THRU 400-EXIT.
029600 310-EXIT.
029700     EXIT.
029800 
029900***  AQUIFER DEPTH AND RECHARGE RATE USE THE READING'S VALUE
030000***  WHEN PRESENT, ELSE THE NODE MASTER'S STANDING VALUE - SEE
030100***  WM-0112 ABOVE.
030200 320-RURAL-RULES.
030300     MOVE "320-RURAL-RULES" TO PARA-NAME.
030400     IF NT-TEL-AQUIFER-DEPTH (WS-SUB) NOT = ZERO
030500         MOVE NT-TEL-AQUIFER-DEPTH (WS-SUB)
030600             TO WS-EFF-AQUIFER-DEPTH
030700     ELSE
030800         MOVE NT-AQUIFER-DEPTH (WS-SUB) TO WS-EFF-AQUIFER-DEPTH.
030900 
031000     IF NT-TEL-RECHARGE-RATE (WS-SUB) NOT = ZERO
031100         MOVE NT-TEL-RECHARGE-RATE (WS-SUB)
031200             TO WS-EFF-RECHARGE-RATE
031300     ELSE
031400         MOVE NT-RECHARGE-RATE (WS-SUB) TO WS-EFF-RECHARGE-RATE.
031500 
031600     IF WS-EFF-AQUIFER-DEPTH < 50.0
031700         MOVE "critical" TO ALT-SEVERITY
031800         MOVE "aquifer     " TO ALT-TYPE
031900         MOVE "Critical Aquifer Depletion    " TO ALT-TITLE
032000         MOVE WS-EFF-AQUIFER-DEPTH TO ALT-VALUE
032100         MOVE "50 m        " TO ALT-THRESHOLD
032200         PERFORM 400-WRITE-ALERT THRU 400-EXIT
032300     ELSE IF WS-EFF-AQUIFER-DEPTH < 65.0
032400         MOVE "warning " TO ALT-SEVERITY
032500         MOVE "aquifer     " TO ALT-TYPE
032600         MOVE "Aquifer Depth Dropping        " TO ALT-TITLE
032700         MOVE WS-EFF-AQUIFER-DEPTH TO ALT-VALUE
032800         MOVE "65 m        " TO ALT-THRESHOLD
032900         PERFORM 400-WRITE-ALERT THRU 400-EXIT.
033000 
033100     IF WS-EFF-RECHARGE-RATE < 5.00
033200         MOVE "critical" TO ALT-SEVERITY
033300         MOVE "recharge    " TO ALT-TYPE
033400         MOVE "Low Recharge Rate             " TO ALT-TITLE
033500         MOVE WS-EFF-RECHARGE-RATE TO ALT-VALUE
033600         MOVE "5 mm/month  " TO ALT-THRESHOLD
033700         PERFORM 400-WRITE-ALERT THRU 400-EXIT.
033800 
033900     IF NT-FLOW-RATE (WS-SUB) NOT = ZERO AND
034000        NT-FLOW-RATE (WS-SUB) < 10.00
034100         MOVE "warning " TO ALT-SEVERITY
034200         MOVE "flow        " TO ALT-TYPE
034300         MOVE "Low Flow Rate                 " TO ALT-TITLE
034400         MOVE NT-FLOW-RATE (WS-SUB) TO ALT-VALUE
034500         MOVE "10 LPS      " TO ALT-THRESHOLD
034600         PERFORM 400-WRITE-ALERT THRU 400-EXIT.
034700 320-EXIT.
034800     EXIT.
034900 
035000 330-INDUSTRIAL-RULES.
035100     MOVE "330-INDUSTRIAL-RULES" TO PARA-NAME.
035200     IF NT-PH-LEVEL (WS-SUB) NOT = ZERO AND
035300        (NT-PH-LEVEL (WS-SUB) < 6.00 OR
035400         NT-PH-LEVEL (WS-SUB) > 9.00)
035500         MOVE "critical" TO ALT-SEVERITY
035600         MOVE "ph          " TO ALT-TYPE
035700         MOVE "pH Out of Range               " TO ALT-TITLE
035800         MOVE NT-PH-LEVEL (WS-SUB) TO ALT-VALUE
035900         MOVE "6.0-9.0     " TO ALT-THRESHOLD
036000         PERFORM 400-WRITE-ALERT THRU 400-EXIT
036100     ELSE IF NT-PH-LEVEL (WS-SUB) NOT = ZERO AND
036200        (NT-PH-LEVEL (WS-SUB) < 6.50 OR
036300         NT-PH-LEVEL (WS-SUB) > 8.50)
036400         MOVE "warning " TO ALT-SEVERITY
036500         MOVE "ph          " TO ALT-TYPE
036600         MOVE "pH Near Limits                " TO ALT-TITLE
036700         MOVE NT-PH-LEVEL (WS-SUB) TO ALT-VALUE
036800         MOVE "6.5-8.5     " TO ALT-THRESHOLD
036900         PERFORM 400-WRITE-ALERT THRU 400-EXIT.
037000 
037100     IF NT-TEMPERATURE (WS-SUB) > 45.00
037200         MOVE "warning " TO ALT-SEVERITY
037300         MOVE "temperature " TO ALT-TYPE
037400         MOVE "High Temperature               " TO ALT-TITLE
037500         MOVE NT-TEMPERATURE (WS-SUB) TO ALT-VALUE
037600         MOVE "45 C        " TO ALT-THRESHOLD
037700         PERFORM 400-WRITE-ALERT THRU 400-EXIT.
037800 
037900     IF NT-TURBIDITY (WS-SUB) > 20.00
038000         MOVE "warning " TO ALT-SEVERITY
038100         MOVE "turbidity   " TO ALT-TYPE
038200         MOVE "High Turbidity                " TO ALT-TITLE
038300         MOVE NT-TURBIDITY (WS-SUB) TO ALT-VALUE
038400         MOVE "20 NTU      " TO ALT-THRESHOLD
038500         PERFORM 400-WRITE-ALERT THRU 400-EXIT.
038600 
038700     IF NT-FLOW-RATE (WS-SUB) NOT = ZERO AND
038800        NT-FLOW-RATE (WS-SUB) < 10.00
038900         MOVE "warning " TO ALT-SEVERITY
039000         MOVE "flow        " TO ALT-TYPE
039100         MOVE "Low Flow Rate                 " TO ALT-TITLE
039200         MOVE NT-FLOW-RATE (WS-SUB) TO ALT-VALUE
039300         MOVE "10 LPS      " TO ALT-THRESHOLD
039400         PERFORM 400-WRITE-ALERT THRU 400-EXIT.
039500 330-EXIT.
039600     EXIT.
039700 
039800 400-WRITE-ALERT.
039900     MOVE "400-WRITE-ALERT" TO PARA-NAME.
040000     MOVE NT-NODE-ID (WS-SUB) TO ALT-NODE-ID.
040100     MOVE NT-NAME (WS-SUB) TO ALT-NODE-NAME.
040200     MOVE NT-TYPE (WS-SUB) TO ALT-NODE-TYPE.
040300     MOVE NT-TEL-TIMESTAMP (WS-SUB) TO ALT-TIMESTAMP.
040400     WRITE ALERT-OUT-REC FROM ALERT-RECORD.
040500     ADD +1 TO ALERTS-WRITTEN.
040600     MOVE "Y" TO NODE-ALERTED-SW.
040700 400-EXIT.
040800     EXIT.
040900 
041000 800-OPEN-FILES.
041100     MOVE "800-OPEN-FILES" TO PARA-NAME.
041200     OPEN INPUT NODE-MSTR, TELE-IN.
041300     OPEN OUTPUT ALERT-OUT, SYSOUT.
041400 800-EXIT.
041500     EXIT.
041600 
041700 810-LOAD-NODE-TABLE.
041800     MOVE "810-LOAD-NODE-TABLE" TO PARA-NAME.
041900     READ NODE-MSTR INTO NODE-RECORD
042000         AT END
042100         MOVE "N" TO MORE-NODES-SW
042200         GO TO 810-EXIT
042300     END-READ.
042400 
042500     MOVE NODE-ID TO NT-NODE-ID (NT-IDX).
042600     MOVE NODE-NAME TO NT-NAME (NT-IDX).
042700     MOVE NODE-TYPE TO NT-TYPE (NT-IDX).
042800     MOVE NODE-DISTRICT TO NT-DISTRICT (NT-IDX).
042900     MOVE NODE-AQUIFER-DEPTH-M TO NT-AQUIFER-DEPTH (NT-IDX).
043000     MOVE NODE-RECHARGE-RATE TO NT-RECHARGE-RATE (NT-IDX).
043100     MOVE NODE-FACILITY-TYPE TO NT-FACILITY-TYPE (NT-IDX).
043200     MOVE "N" TO NT-HAS-READING-SW (NT-IDX).
043300     MOVE ZERO TO NT-FLOW-RATE (NT-IDX)
043400                  NT-PRESSURE (NT-IDX)
043500                  NT-PH-LEVEL (NT-IDX)
043600                  NT-TEMPERATURE (NT-IDX)
043700                  NT-TURBIDITY (NT-IDX)
043800                  NT-TEL-AQUIFER-DEPTH (NT-IDX)
043900                  NT-TEL-RECHARGE-RATE (NT-IDX).
044000     SET NODE-TABLE-SIZE TO NT-IDX.
044100 810-EXIT.
044200     EXIT.
044300 
044400 850-CLOSE-FILES.
044500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
044600     CLOSE NODE-MSTR, TELE-IN, ALERT-OUT, SYSOUT.
044700 850-EXIT.
044800     EXIT.
044900 
045000 900-CLEANUP.
045100     MOVE "900-CLEANUP" TO PARA-NAME.
045200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045300 
045400     DISPLAY "** ALERT RECORDS WRITTEN     **" ALERTS-WRITTEN.
045500     DISPLAY "** DISTINCT NODES ALERTED    **" NODES-ALERTED.
045600     DISPLAY "******** NORMAL END OF JOB WMALERT ********".
045700 900-EXIT.
045800     EXIT.
045900 
046000 1000-ABEND-RTN.
046100     MOVE "WMALERT " TO ABEND-PROGRAM-ID.
046200     MOVE PARA-NAME TO ABEND-PARA-NAME.
046300     WRITE SYSOUT-REC FROM ABEND-REC.
046400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046500     DISPLAY "*** ABNORMAL END OF JOB-WMALERT ***" UPON CONSOLE.
046600     MOVE +16 TO RETURN-CODE.
046700     GOBACK.
