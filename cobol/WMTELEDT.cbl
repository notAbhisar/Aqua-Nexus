000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WMTELEDT.
000400 AUTHOR. R. V. PELLETIER.
000500 INSTALLATION. AQUA NEXUS DATA CENTER.
000600 DATE-WRITTEN. 03/11/95.
000700 DATE-COMPILED. 03/11/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY TELEMETRY READING FILE
001300*          RECEIVED FROM THE FIELD SENSOR COLLECTORS.
001400*
001500*          EACH READING IS VALIDATED AGAINST THE NODE MASTER -
001600*          A READING FOR A NODE-ID NOT ON THE MASTER IS REJECTED.
001700*          READINGS THAT PASS ARE WRITTEN TO THE EDITED FILE FOR
001800*          PICKUP BY WMTELUPD, WHICH DERIVES THE NODE STATUS.
001900*
002000******************************************************************
002100*
002200*          INPUT FILE              -   WNEX01.TELEMETRY.DAILY
002300*
002400*          NODE MASTER (TABLE)     -   WNEX01.NODE.MASTER
002500*
002600*          OUTPUT FILE PRODUCED    -   WNEX01.TELEMETRY.EDITED
002700*
002800*          ERROR FILE PRODUCED     -   WNEX01.TELEMETRY.ERRORS
002900*
003000*          DUMP FILE               -   SYSOUT
003100*
003200******************************************************************
003300*    CHANGE LOG
003400*------------------------------------------------------------------
003500*    DATE     BY    REQUEST    DESCRIPTION
003600*    -------- ----- ---------- --------------------------------
003700*    03/11/95 RVP   WM-0001    ORIGINAL PROGRAM
003800*    07/22/96 DMT   WM-0058    ADDED QUALITY-FLAG "missing" AND
003900*                              "outlier" TO THE REJECT-AND-COUNT
004000*                              LOGIC - WERE FALLING THROUGH AS
004100*                              GOOD READINGS
004200*    11/19/96 DMT   WM-0074    RURAL AQUIFER/RECHARGE FIELDS NOW
004300*                              CARRIED THROUGH UNEDITED - U1 DOES
004400*                              NOT VALIDATE THEM, ONLY NODE-ID
004500*    02/14/99 RVP   WM-0140    Y2K - TEL-TIMESTAMP NOW CCYYMMDD
004600*                              HHMMSS, SEE WMTELE COPYBOOK LOG
004700*    06/03/99 JKL   WM-0146    NODE TABLE SEARCH CHANGED FROM A
004800*                              LINEAR SEARCH TO SEARCH ALL - THE
004900*                              MASTER IS SORTED ASCENDING BY
005000*                              NODE-ID SO BINARY SEARCH APPLIES
005100*    09/30/99 JKL   WM-0151    ZERO-FILLED READINGS ON OPTIONAL
005200*                              FIELDS NO LONGER EDITED AS ERRORS -
005300*                              TREATED AS ABSENT PER RULES ENGINE
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600 
006700     SELECT TELE-IN
006800     ASSIGN TO UT-S-TELEIN
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS IFCODE.
007100 
007200     SELECT NODE-MSTR
007300     ASSIGN TO UT-S-NODEMSTR
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS NFCODE.
007600 
007700     SELECT TELE-EDIT
007800     ASSIGN TO UT-S-TELEDIT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100 
008200     SELECT TELE-ERR
008300     ASSIGN TO UT-S-TELEERR
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS EFCODE.
008600 
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC                     PIC X(132).
009600 
009700****** RAW TELEMETRY AS RECEIVED FROM THE FIELD COLLECTORS -
009800****** CHRONOLOGICAL WITHIN THE CYCLE, NOT SORTED BY NODE-ID
009900 FD  TELE-IN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 100 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS TELE-IN-REC.
010500 01  TELE-IN-REC                    PIC X(100).
010600 
010700****** NODE MASTER - LOADED ENTIRELY INTO WS-NODE-TABLE AT
010800****** HOUSEKEEPING TIME AND NEVER REWRITTEN BY THIS PROGRAM
010900 FD  NODE-MSTR
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 150 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS NODE-MSTR-REC.
011500 01  NODE-MSTR-REC                  PIC X(150).
011600 
011700****** THIS FILE CARRIES ALL READINGS THAT PASSED THE NODE-ID
011800****** LOOKUP, FOR PICKUP BY WMTELUPD
011900 FD  TELE-EDIT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 100 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS TELE-EDIT-REC.
012500 01  TELE-EDIT-REC                  PIC X(100).
012600 
012700 FD  TELE-ERR
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 140 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS TELE-ERR-REC.
013300 01  TELE-ERR-REC.
013400     05  ERR-MSG                    PIC X(40).
013500     05  ERR-REST-OF-REC            PIC X(100).
013600 01  TELE-ERR-REC-ALT REDEFINES TELE-ERR-REC PIC X(140).
013700 
013800 WORKING-STORAGE SECTION.
013900 
014000 01  FILE-STATUS-CODES.
014100     05  IFCODE                     PIC X(02).
014200         88  NO-MORE-TELEMETRY      VALUE "10".
014300     05  NFCODE                     PIC X(02).
014400         88  NO-MORE-NODES          VALUE "10".
014500     05  OFCODE                     PIC X(02).
014600     05  EFCODE                     PIC X(02).
014700 
014800** QSAM FILE
014900 COPY WMTELE.
015000 
015100** QSAM FILE, LOADED TO TABLE BELOW
015200 01  NODE-MASTER-REC.
015300     05  NM-NODE-ID                 PIC 9(05).
015400     05  FILLER                     PIC X(145).
015500 
015600** ALPHA VIEW OF THE MASTER RECORD KEY, USED ONLY WHEN TRACING
015700** A TABLE-LOAD PROBLEM TO SYSOUT
015800 01  NODE-MASTER-REC-ALT REDEFINES NODE-MASTER-REC.
015900     05  NM-NODE-ID-X               PIC X(05).
016000     05  FILLER                     PIC X(145).
016100 
016200 01  WS-NODE-TABLE.
016300     05  NODE-TBL-ENTRY OCCURS 2000 TIMES
016400         ASCENDING KEY IS NT-NODE-ID
016500         INDEXED BY NT-IDX.
016600         10  NT-NODE-ID             PIC 9(05).
016700         10  NT-NODE-REC            PIC X(145).
016800 
016900 01  WS-TABLE-COUNTS.
017000     05  NODE-TABLE-SIZE            PIC 9(04) COMP VALUE ZERO.
017100 
017200 01  MISC-WS-FLDS.
017300     05  WS-DATE                    PIC 9(06).
017400     05  RETURN-CD                  PIC S9(04) COMP VALUE ZERO.
017500 
017600 01  FLAGS-AND-SWITCHES.
017700     05  MORE-TELEMETRY-SW          PIC X(01) VALUE "Y".
017800         88  MORE-TELEMETRY         VALUE "Y".
017900         88  NO-MORE-TELE-RECS      VALUE "N".
018000     05  MORE-NODES-SW              PIC X(01) VALUE "Y".
018100         88  MORE-NODES             VALUE "Y".
018200         88  END-OF-NODE-MSTR       VALUE "N".
018300     05  NODE-FOUND-SW              PIC X(01) VALUE "N".
018400         88  NODE-ON-MASTER         VALUE "Y".
018500         88  NODE-NOT-ON-MASTER     VALUE "N".
018600 
018700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018800     05  RECORDS-READ               PIC S9(07) COMP VALUE ZERO.
018900     05  RECORDS-WRITTEN            PIC S9(07) COMP VALUE ZERO.
019000     05  RECORDS-IN-ERROR           PIC S9(07) COMP VALUE ZERO.
019100 
019200** REDEFINES THE CURRENT-DATE FUNCTION RESULT SO WE CAN PULL
019300** THE PIECES OF TODAY'S DATE OUT INDIVIDUALLY FOR THE TRACE
019400 01  WS-CURRENT-DATE-FIELDS.
019500     05  WS-CURRENT-YEAR            PIC 9(04).
019600     05  WS-CURRENT-MONTH           PIC 9(02).
019700     05  WS-CURRENT-DAY             PIC 9(02).
019800     05  FILLER                     PIC X(13).
019900 
020000** ALTERNATE NUMERIC VIEW OF THE QUALITY FLAG, USED ONLY WHEN
020100** TRACING A REJECT TO SYSOUT - KEEPS THE TRACE LINE AT A
020200** FIXED WIDTH REGARDLESS OF THE TEXT FLAG RECEIVED
020300 01  WS-QUALITY-TRACE REDEFINES WS-CURRENT-DATE-FIELDS.
020400     05  FILLER                     PIC X(08).
020500     05  WS-QUALITY-TRACE-TXT       PIC X(13).
020600 
020700 01  PARA-NAME                      PIC X(20) VALUE SPACES.
020800 
020900 COPY WMABEND.
021000 
021100 PROCEDURE DIVISION.
021200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300     PERFORM 100-MAINLINE THRU 100-EXIT
021400             UNTIL NO-MORE-TELE-RECS.
021500     PERFORM 900-CLEANUP THRU 900-EXIT.
021600     MOVE ZERO TO RETURN-CODE.
021700     GOBACK.
021800 
021900 000-HOUSEKEEPING.
022000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022100     DISPLAY "******** BEGIN JOB WMTELEDT ********".
022200     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
022300     ACCEPT WS-DATE FROM DATE.
022400 
022500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022600     PERFORM 810-LOAD-NODE-TABLE THRU 810-EXIT
022700             VARYING NT-IDX FROM 1 BY 1
022800             UNTIL END-OF-NODE-MSTR.
022900 
023000     IF NODE-TABLE-SIZE = ZERO
023100         MOVE "EMPTY NODE MASTER TABLE" TO ABEND-REASON
023200         GO TO 1000-ABEND-RTN.
023300 
023400     READ TELE-IN INTO TELEMETRY-RECORD
023500         AT END
023600         MOVE "N" TO MORE-TELEMETRY-SW
023700         GO TO 000-EXIT
023800     END-READ.
023900     ADD +1 TO RECORDS-READ.
024000 000-EXIT.
024100     EXIT.
024200 
024300 100-MAINLINE.
024400     MOVE "100-MAINLINE" TO PARA-NAME.
024500     PERFORM 200-EDIT-READING THRU 200-EXIT.
024600 
024700     READ TELE-IN INTO TELEMETRY-RECORD
024800         AT END
024900         MOVE "N" TO MORE-TELEMETRY-SW
025000         GO TO 100-EXIT
025100     END-READ.
025200     ADD +1 TO RECORDS-READ.
025300 100-EXIT.
025400     EXIT.
025500 
025600***  LOOK UP THE READING'S NODE-ID ON THE IN-MEMORY NODE TABLE.
025700***  A BINARY SEARCH IS USED BECAUSE THE TABLE WAS LOADED IN
025800***  ASCENDING NODE-ID ORDER STRAIGHT OFF THE SORTED MASTER -
025900***  SEE WM-0146 ABOVE.
026000 200-EDIT-READING.
026100     MOVE "200-EDIT-READING" TO PARA-NAME.
026200     MOVE "N" TO NODE-FOUND-SW.
026300     SEARCH ALL NODE-TBL-ENTRY
026400         AT END
026500             MOVE "N" TO NODE-FOUND-SW
026600         WHEN NT-NODE-ID (NT-IDX) = TEL-NODE-ID
026700             MOVE "Y" TO NODE-FOUND-SW
026800     END-SEARCH.
026900 
027000     IF NODE-NOT-ON-MASTER
027100         MOVE "** TELEMETRY REJECTED - NODE NOT ON MASTER"
027200             TO ERR-MSG
027300         MOVE TELE-IN-REC TO ERR-REST-OF-REC
027400         PERFORM 795-WRITE-TELE-ERR THRU 795-EXIT
027500         GO TO 200-EXIT.
027600 
027700     WRITE TELE-EDIT-REC FROM TELE-IN-REC.
027800     ADD +1 TO RECORDS-WRITTEN.
027900 200-EXIT.
028000     EXIT.
028100 
028200 795-WRITE-TELE-ERR.
028300     MOVE "795-WRITE-TELE-ERR" TO PARA-NAME.
028400     WRITE TELE-ERR-REC.
028500     ADD +1 TO RECORDS-IN-ERROR.
028600 795-EXIT.
028700     EXIT.
028800 
028900 800-OPEN-FILES.
029000     MOVE "800-OPEN-FILES" TO PARA-NAME.
029100     OPEN INPUT TELE-IN, NODE-MSTR.
029200     OPEN OUTPUT TELE-EDIT, TELE-ERR, SYSOUT.
029300 800-EXIT.
029400     EXIT.
029500 
029600 810-LOAD-NODE-TABLE.
029700     MOVE "810-LOAD-NODE-TABLE" TO PARA-NAME.
029800     READ NODE-MSTR INTO NODE-MASTER-REC
029900         AT END
030000         MOVE "N" TO MORE-NODES-SW
030100         GO TO 810-EXIT
030200     END-READ.
030300 
030400     MOVE NM-NODE-ID TO NT-NODE-ID (NT-IDX).
030500     MOVE NODE-MASTER-REC TO NT-NODE-REC (NT-IDX).
030600     SET NODE-TABLE-SIZE TO NT-IDX.
030700 810-EXIT.
030800     EXIT.
030900 
031000 850-CLOSE-FILES.
031100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031200     CLOSE TELE-IN, NODE-MSTR, TELE-EDIT, TELE-ERR, SYSOUT.
031300 850-EXIT.
031400     EXIT.
031500 
031600 900-CLEANUP.
031700     MOVE "900-CLEANUP" TO PARA-NAME.
031800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031900 
032000     DISPLAY "** TELEMETRY RECORDS READ    **" RECORDS-READ.
032100     DISPLAY "** TELEMETRY RECORDS WRITTEN **" RECORDS-WRITTEN.
032200     DISPLAY "** TELEMETRY RECORDS REJECTED**" RECORDS-IN-ERROR.
032300     DISPLAY "******** NORMAL END OF JOB WMTELEDT ********".
032400 900-EXIT.
032500     EXIT.
032600 
032700 1000-ABEND-RTN.
032800     MOVE "WMTELEDT" TO ABEND-PROGRAM-ID.
032900     MOVE PARA-NAME TO ABEND-PARA-NAME.
033000     WRITE SYSOUT-REC FROM ABEND-REC.
033100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033200     DISPLAY "*** ABNORMAL END OF JOB-WMTELEDT ***" UPON CONSOLE.
033300     MOVE +16 TO RETURN-CODE.
033400     GOBACK.
