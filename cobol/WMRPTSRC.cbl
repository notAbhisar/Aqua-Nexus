000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WMRPTSRC.
000400 AUTHOR. R. V. PELLETIER.
000500 INSTALLATION. AQUA NEXUS DATA CENTER.
000600 DATE-WRITTEN. 10/14/99.
000700 DATE-COMPILED. 10/14/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          LOADS THE CITIZEN REPORT MASTER INTO A TABLE, THEN
001300*          WALKS THE WHOLE TABLE ONCE PULLING EVERY REPORT THAT
001400*          MATCHES THE STATUS AND/OR CATEGORY REQUESTED ON THE
001500*          ONE-CARD FILTER REQUEST.  A BLANK STATUS OR CATEGORY
001600*          ON THE REQUEST CARD MEANS "DO NOT FILTER ON THIS
001700*          FIELD" - BOTH BLANK PULLS THE ENTIRE MASTER.  MATCHES
001800*          ARE WRITTEN TO THE EXTRACT FILE IN MASTER (RPT-ID)
001900*          SEQUENCE FOR WHOEVER REQUESTED THE LIST.
002000*
002100******************************************************************
002200*
002300*          REPORT MASTER (TABLE)   -   WNEX01.REPORTS.MASTER
002400*
002500*          FILTER REQUEST CARD     -   WNEX01.REPORTS.FILTER.PARM
002600*
002700*          EXTRACT FILE PRODUCED   -   WNEX01.REPORTS.EXTRACT
002800*
002900*          DUMP FILE               -   SYSOUT
003000*
003100******************************************************************
003200*    CHANGE LOG
003300*------------------------------------------------------------------
003400*    DATE     BY    REQUEST    DESCRIPTION
003500*    -------- ----- ---------- --------------------------------
003600*    10/14/99 RVP   WM-0154    ORIGINAL PROGRAM
003700*    12/02/99 JKL   WM-0159    REQUEST CARD NOW ACCEPTS STATUS
003800*                              AND CATEGORY TOGETHER - ORIGINAL
003900*                              VERSION ONLY TOOK ONE OR THE OTHER
004000*    01/06/00 RVP   WM-0162    Y2K - CONFIRMED RT-CREATED-TS AND
004100*                              RT-RESOLVED-TS CARRY STRAIGHT
004200*                              THROUGH TO THE EXTRACT WITH NO
004300*                              DATE MATH IN THIS PROGRAM, LOGGED
004400*                              FOR THE FILE
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700 
005800     SELECT RPT-MSTR-IN
005900     ASSIGN TO UT-S-RPTMSTR
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS RFCODE.
006200 
006300     SELECT RPT-FILT-PARM
006400     ASSIGN TO UT-S-RPTFILT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS PFCODE.
006700 
006800     SELECT RPT-EXTRACT
006900     ASSIGN TO UT-S-RPTEXTR
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS EFCODE.
007200 
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 132 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC                     PIC X(132).
008200 
008300 FD  RPT-MSTR-IN
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 220 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RPT-MSTR-IN-REC.
008900 01  RPT-MSTR-IN-REC                PIC X(220).
009000** ALPHA VIEW OF THE LEADING RPT-ID ON THE RAW MASTER RECORD,
009100** USED ONLY WHEN TRACING A TABLE-LOAD PROBLEM TO SYSOUT
009200 01  RPT-MSTR-IN-REC-ALT REDEFINES RPT-MSTR-IN-REC.
009300     05  RM-TRACE-RPT-ID             PIC X(06).
009400     05  FILLER                      PIC X(214).
009500 
009600****** ONE-CARD REQUEST - REQUESTED STATUS AND/OR CATEGORY,
009700****** EITHER OR BOTH MAY BE LEFT BLANK, SEE WM-0159 ABOVE
009800 FD  RPT-FILT-PARM
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 80 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS RPT-FILT-PARM-REC.
010400 01  RPT-FILT-PARM-REC              PIC X(80).
010500 
010600 FD  RPT-EXTRACT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 220 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS RPT-EXTRACT-REC.
011200 01  RPT-EXTRACT-REC                PIC X(220).
011300 
011400 WORKING-STORAGE SECTION.
011500 
011600 01  FILE-STATUS-CODES.
011700     05  RFCODE                     PIC X(02).
011800         88  END-OF-RPT-MSTR        VALUE "10".
011900     05  PFCODE                     PIC X(02).
012000         88  NO-FILTER-CARD         VALUE "10".
012100     05  EFCODE                     PIC X(02).
012200 
012300** THE FILTER REQUEST, LAID OUT HERE RATHER THAN IN A SEPARATE
012400** COPYBOOK, SAME AS WMRPTUPD KEEPS ITS OWN TRANSACTION LAYOUT
012500** LOCAL TO THE PROGRAM THAT READS IT
012600 01  WS-FILT-PARM-REC.
012700     05  FILT-STATUS                PIC X(13).
012800         88  FILT-STATUS-ANY        VALUE SPACES.
012900     05  FILT-CATEGORY              PIC X(10).
013000         88  FILT-CATEGORY-ANY      VALUE SPACES.
013100     05  FILLER                     PIC X(57).
013200 
013300** QSAM FILE
013400 COPY WMRPT.
013500 
013600 01  WS-REPORT-TABLE.
013700     05  RT-TBL-ENTRY OCCURS 2000 TIMES
013800         ASCENDING KEY IS RT-RPT-ID
013900         INDEXED BY RT-IDX.
014000         10  RT-RPT-ID              PIC 9(06).
014100         10  RT-REC.
014200             15  RT-LATITUDE        PIC S9(03)V9(04).
014300             15  RT-LONGITUDE       PIC S9(03)V9(04).
014400             15  RT-DESCRIPTION     PIC X(100).
014500             15  RT-CATEGORY        PIC X(10).
014600             15  RT-STATUS          PIC X(13).
014700             15  RT-REPORTER-NAME   PIC X(30).
014800             15  RT-CREATED-TS      PIC X(14).
014900             15  RT-RESOLVED-TS     PIC X(14).
015000             15  RT-REJECT-REASON   PIC X(15).
015100             15  FILLER             PIC X(04).
015200 
015300** ALTERNATE VIEW OF A TABLE ENTRY, USED ONLY TO MOVE THE WHOLE
015400** 214-BYTE REMAINDER OF THE MASTER RECORD INTO THE TABLE
015500** WITHOUT A FIELD-BY-FIELD MOVE - SAME IDIOM AS WMRPTUPD'S
015600** RT-REC-ALT
015700 01  RT-REC-ALT REDEFINES RT-REC    PIC X(214).
015800 
015900** ALTERNATE VIEW OF THE FILTER CARD, USED ONLY FOR THE STARTUP
016000** TRACE OF WHAT WAS REQUESTED
016100 01  WS-FILT-PARM-REC-ALT REDEFINES WS-FILT-PARM-REC.
016200     05  WS-FILT-TRACE              PIC X(23).
016300     05  FILLER                     PIC X(57).
016400 
016500 01  WS-TABLE-COUNTS.
016600     05  RPT-TABLE-SIZE             PIC 9(04) COMP VALUE ZERO.
016700 
016800 01  FLAGS-AND-SWITCHES.
016900     05  MORE-REPORTS-SW            PIC X(01) VALUE "Y".
017000         88  MORE-REPORTS           VALUE "Y".
017100         88  END-OF-REPORT-MSTR     VALUE "N".
017200     05  RPT-MATCHES-FILTER-SW      PIC X(01) VALUE "N".
017300         88  RPT-MATCHES-FILTER     VALUE "Y".
017400         88  RPT-FAILS-FILTER       VALUE "N".
017500 
017600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017700     05  RECORDS-READ               PIC S9(07) COMP VALUE ZERO.
017800     05  RECORDS-EXTRACTED          PIC S9(07) COMP VALUE ZERO.
017900     05  WS-SUB                     PIC 9(04) COMP VALUE ZERO.
018000 
018100 01  PARA-NAME                      PIC X(20) VALUE SPACES.
018200 
018300 COPY WMABEND.
018400 
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 200-SEARCH-RTN THRU 200-EXIT
018800             VARYING WS-SUB FROM 1 BY 1
018900             UNTIL WS-SUB > RPT-TABLE-SIZE.
019000     PERFORM 900-CLEANUP THRU 900-EXIT.
019100     MOVE ZERO TO RETURN-CODE.
019200     GOBACK.
019300 
019400 000-HOUSEKEEPING.
019500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019600     DISPLAY "******** BEGIN JOB WMRPTSRC ********".
019700 
019800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019900     PERFORM 820-READ-FILT-PARM THRU 820-EXIT.
020000     PERFORM 810-LOAD-REPORT-TABLE THRU 810-EXIT
020100             VARYING RT-IDX FROM 1 BY 1
020200             UNTIL END-OF-REPORT-MSTR.
020300 
020400     IF RPT-TABLE-SIZE = ZERO
020500         MOVE "EMPTY REPORT MASTER TABLE" TO ABEND-REASON
020600         GO TO 1000-ABEND-RTN.
020700 000-EXIT.
020800     EXIT.
020900 
021000***  U8 FILTERING - A TABLE ENTRY MATCHES WHEN ITS STATUS
021100***  MATCHES THE REQUEST (OR THE REQUEST LEFT STATUS BLANK) AND
021200***  ITS CATEGORY MATCHES THE REQUEST (OR THE REQUEST LEFT
021300***  CATEGORY BLANK).  THIS IS A SCAN OF THE WHOLE TABLE, NOT A
021400***  KEYED SEARCH, SINCE THE REQUEST IS NOT AGAINST RT-RPT-ID.
021500 200-SEARCH-RTN.
021600     MOVE "200-SEARCH-RTN" TO PARA-NAME.
021700     MOVE "Y" TO RPT-MATCHES-FILTER-SW.
021800 
021900     IF NOT FILT-STATUS-ANY
022000         IF RT-STATUS (WS-SUB) NOT = FILT-STATUS
022100             MOVE "N" TO RPT-MATCHES-FILTER-SW.
022200 
022300     IF RPT-MATCHES-FILTER
022400         IF NOT FILT-CATEGORY-ANY
022500             IF RT-CATEGORY (WS-SUB) NOT = FILT-CATEGORY
022600                 MOVE "N" TO RPT-MATCHES-FILTER-SW.
022700 
022800     IF RPT-MATCHES-FILTER
022900         PERFORM 700-WRITE-EXTRACT THRU 700-EXIT.
023000 200-EXIT.
023100     EXIT.
023200 
023300 700-WRITE-EXTRACT.
023400     MOVE "700-WRITE-EXTRACT" TO PARA-NAME.
023500     MOVE RT-RPT-ID (WS-SUB) TO RPT-ID.
023600     MOVE RT-LATITUDE (WS-SUB) TO RPT-LATITUDE.
023700     MOVE RT-LONGITUDE (WS-SUB) TO RPT-LONGITUDE.
023800     MOVE RT-DESCRIPTION (WS-SUB) TO RPT-DESCRIPTION.
023900     MOVE RT-CATEGORY (WS-SUB) TO RPT-CATEGORY.
024000     MOVE RT-STATUS (WS-SUB) TO RPT-STATUS.
024100     MOVE RT-REPORTER-NAME (WS-SUB) TO RPT-REPORTER-NAME.
024200     MOVE RT-CREATED-TS (WS-SUB) TO RPT-CREATED-TS.
024300     MOVE RT-RESOLVED-TS (WS-SUB) TO RPT-RESOLVED-TS.
024400     MOVE RT-REJECT-REASON (WS-SUB) TO RPT-REJECT-REASON.
024500     WRITE RPT-EXTRACT-REC FROM REPORT-RECORD.
024600     ADD +1 TO RECORDS-EXTRACTED.
024700 700-EXIT.
024800     EXIT.
024900 
025000 800-OPEN-FILES.
025100     MOVE "800-OPEN-FILES" TO PARA-NAME.
025200     OPEN INPUT RPT-MSTR-IN, RPT-FILT-PARM.
025300     OPEN OUTPUT RPT-EXTRACT, SYSOUT.
025400 800-EXIT.
025500     EXIT.
025600 
025700 810-LOAD-REPORT-TABLE.
025800     MOVE "810-LOAD-REPORT-TABLE" TO PARA-NAME.
025900     READ RPT-MSTR-IN INTO REPORT-RECORD
026000         AT END
026100         MOVE "N" TO MORE-REPORTS-SW
026200         GO TO 810-EXIT
026300     END-READ.
026400     ADD +1 TO RECORDS-READ.
026500 
026600     MOVE RPT-ID TO RT-RPT-ID (RT-IDX).
026700     MOVE RPT-LATITUDE TO RT-LATITUDE (RT-IDX).
026800     MOVE RPT-LONGITUDE TO RT-LONGITUDE (RT-IDX).
026900     MOVE RPT-DESCRIPTION TO RT-DESCRIPTION (RT-IDX).
027000     MOVE RPT-CATEGORY TO RT-CATEGORY (RT-IDX).
027100     MOVE RPT-STATUS TO RT-STATUS (RT-IDX).
027200     MOVE RPT-REPORTER-NAME TO RT-REPORTER-NAME (RT-IDX).
027300     MOVE RPT-CREATED-TS TO RT-CREATED-TS (RT-IDX).
027400     MOVE RPT-RESOLVED-TS TO RT-RESOLVED-TS (RT-IDX).
027500     MOVE RPT-REJECT-REASON TO RT-REJECT-REASON (RT-IDX).
027600     SET RPT-TABLE-SIZE TO RT-IDX.
027700 810-EXIT.
027800     EXIT.
027900 
028000***  IF THE FILTER FILE IS EMPTY, TREAT IT AS "NO FILTER" - THE
028100***  REQUEST CARD WAS ESTABLISHED AS OPTIONAL BY WM-0159, SAME
028200***  AS THE NODE-DETAIL REQUEST CARD WMSTATS READS
028300 820-READ-FILT-PARM.
028400     MOVE "820-READ-FILT-PARM" TO PARA-NAME.
028500     MOVE SPACES TO WS-FILT-PARM-REC.
028600     READ RPT-FILT-PARM INTO WS-FILT-PARM-REC
028700         AT END
028800         MOVE SPACES TO WS-FILT-PARM-REC
028900     END-READ.
029000     DISPLAY "** FILTER REQUESTED - " WS-FILT-TRACE
029100         UPON CONSOLE.
029200 820-EXIT.
029300     EXIT.
029400 
029500 850-CLOSE-FILES.
029600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
029700     CLOSE RPT-MSTR-IN, RPT-FILT-PARM, RPT-EXTRACT, SYSOUT.
029800 850-EXIT.
029900     EXIT.
030000 
030100 900-CLEANUP.
030200     MOVE "900-CLEANUP" TO PARA-NAME.
030300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030400 
030500     DISPLAY "** REPORT MASTER RECORDS READ **" RECORDS-READ.
030600     DISPLAY "** RECORDS EXTRACTED          **" RECORDS-EXTRACTED.
030700     DISPLAY "******** NORMAL END OF JOB WMRPTSRC ********".
030800 900-EXIT.
030900     EXIT.
031000 
031100 1000-ABEND-RTN.
031200     MOVE "WMRPTSRC" TO ABEND-PROGRAM-ID.
031300     MOVE PARA-NAME TO ABEND-PARA-NAME.
031400     WRITE SYSOUT-REC FROM ABEND-REC.
031500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031600     DISPLAY "*** ABNORMAL END OF JOB-WMRPTSRC ***" UPON CONSOLE.
031700     MOVE +16 TO RETURN-CODE.
031800     GOBACK.
