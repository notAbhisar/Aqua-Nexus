000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WMCALC.
000400 AUTHOR. R. V. PELLETIER.
000500 INSTALLATION. AQUA NEXUS DATA CENTER.
000600 DATE-WRITTEN. 11/19/96.
000700 DATE-COMPILED. 11/19/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SHARED CALCULATION ROUTINE, CALLED FROM WMSTATS.
001300*          ONE ENTRY POINT, TWO JOBS, PICKED BY WM-CALC-TYPE-SW -
001400*          SAME SHAPE THIS SHOP HAS ALWAYS USED FOR A SHARED
001500*          ARITHMETIC SUBPROGRAM WITH MORE THAN ONE JOB:
001600*
001700*          "C" - INDUSTRIAL COMPLIANCE SCORE FROM VIOLATION
001800*                COUNTS (U3 OF THE RULES BOOK)
001900*          "A" - SUM/COUNT AVERAGE, ROUNDED HALF-UP TO 2 PLACES -
002000*                USED FOR EVERY FLEET, URBAN, RURAL AND PER-NODE
002100*                AVERAGE IN THE STATISTICS REPORT (U4-U7)
002200*
002300******************************************************************
002400*    CHANGE LOG
002500*------------------------------------------------------------------
002600*    DATE     BY    REQUEST    DESCRIPTION
002700*    -------- ----- ---------- --------------------------------
002800*    11/19/96 DMT   WM-0074    ORIGINAL PROGRAM (COMPLIANCE ONLY)
002900*    03/05/97 RVP   WM-0081    ADDED THE "A" AVERAGE ENTRY SO
003000*                              THE STATISTICS REPORT PROGRAM COULD
003100*                              STOP ROLLING ITS OWN ROUNDING LOGIC
003200*    02/14/99 RVP   WM-0140    Y2K REVIEW - NO DATE FIELDS HERE,
003300*                              NO CHANGE REQUIRED, LOGGED ANYWAY
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000 
004100 DATA DIVISION.
004200 FILE SECTION.
004300 
004400 WORKING-STORAGE SECTION.
004500 01  WS-RAW-SCORE                   PIC S9(05) COMP-3.
004600 
004700** DISPLAY VIEW OF THE RAW SCORE, USED ONLY IN THE CONSOLE
004800** TRACE WHEN A CLAMP FIRES - DISPLAY OF A COMP-3 FIELD ALONE
004900** GARBLES ON SOME TERMINALS SO IT IS UNPACKED FIRST
005000 01  WS-TRACE-AREA.
005100     05  WS-TRACE-SCORE              PIC S9(05).
005200     05  FILLER                      PIC X(05).
005300 01  WS-TRACE-AREA-ALT REDEFINES WS-TRACE-AREA.
005400     05  WS-TRACE-SCORE-X            PIC X(06).
005500     05  FILLER                      PIC X(05).
005600 
005700** ALTERNATE WHOLE/DECIMAL VIEW OF THE ROUNDED AVERAGE, USED
005800** ONLY WHEN A CALLER ASKS FOR THE WHOLE-NUMBER PART ALONE
005900** (THE DASHBOARD PAGE HEADER ROUNDS FLOW TO THE NEAREST LPS)
006000 01  WS-AVG-WORK                     PIC 9(07)V99.
006100 01  WS-AVG-WORK-PARTS REDEFINES WS-AVG-WORK.
006200     05  WS-AVG-WHOLE                PIC 9(07).
006300     05  WS-AVG-DECIMAL              PIC 99.
006400 
006500** SAME TREATMENT FOR THE VIOLATION COUNTS WHEN THEY ARE
006600** TRACED TOGETHER ON ONE CONSOLE LINE
006700 01  WS-VIOLATION-TRACE.
006800     05  WS-VIOL-CRIT-TRACE          PIC 9(05).
006900     05  WS-VIOL-WARN-TRACE          PIC 9(05).
007000 01  WS-VIOLATION-TRACE-ALT REDEFINES WS-VIOLATION-TRACE.
007100     05  WS-VIOL-TRACE-X             PIC X(10).
007200 
007300 LINKAGE SECTION.
007400 01  WM-CALC-REC.
007500     05  WM-CALC-TYPE-SW             PIC X.
007600         88  COMPLIANCE-CALC         VALUE "C".
007700         88  AVERAGE-CALC            VALUE "A".
007800     05  WM-CRITICAL-VIOLATIONS      PIC 9(05) COMP.
007900     05  WM-WARNING-VIOLATIONS       PIC 9(05) COMP.
008000     05  WM-COMPLIANCE-SCORE         PIC 9(03) COMP-3.
008100     05  WM-METRIC-SUM               PIC S9(09)V99 COMP-3.
008200     05  WM-METRIC-COUNT             PIC 9(07) COMP.
008300     05  WM-METRIC-AVG               PIC 9(07)V99 COMP-3.
008400 
008500 01  RETURN-CD                       PIC S9(04) COMP.
008600 
008700 PROCEDURE DIVISION USING WM-CALC-REC, RETURN-CD.
008800     IF COMPLIANCE-CALC
008900         PERFORM 100-CALC-COMPLIANCE-SCORE
009000     ELSE IF AVERAGE-CALC
009100         PERFORM 200-CALC-AVERAGE.
009200 
009300     MOVE ZERO TO RETURN-CD.
009400     GOBACK.
009500 
009600***  COMPLIANCE SCORE = 100 LESS 10 PER CRITICAL VIOLATION LESS
009700***  5 PER WARNING VIOLATION, CLAMPED TO 0 THRU 100.
009800 100-CALC-COMPLIANCE-SCORE.
009900     COMPUTE WS-RAW-SCORE =
010000         100 - (WM-CRITICAL-VIOLATIONS * 10)
010100             - (WM-WARNING-VIOLATIONS * 5).
010200 
010300     MOVE WM-CRITICAL-VIOLATIONS TO WS-VIOL-CRIT-TRACE.
010400     MOVE WM-WARNING-VIOLATIONS TO WS-VIOL-WARN-TRACE.
010500 
010600     IF WS-RAW-SCORE < 0
010700         MOVE 0 TO WM-COMPLIANCE-SCORE
010800         MOVE WS-RAW-SCORE TO WS-TRACE-SCORE
010900     ELSE IF WS-RAW-SCORE > 100
011000         MOVE 100 TO WM-COMPLIANCE-SCORE
011100         MOVE WS-RAW-SCORE TO WS-TRACE-SCORE
011200     ELSE
011300         MOVE WS-RAW-SCORE TO WM-COMPLIANCE-SCORE.
011400 
011500 200-CALC-AVERAGE.
011600     IF WM-METRIC-COUNT = ZERO
011700         MOVE ZERO TO WM-METRIC-AVG
011800     ELSE
011900         COMPUTE WM-METRIC-AVG ROUNDED =
012000             WM-METRIC-SUM / WM-METRIC-COUNT.
